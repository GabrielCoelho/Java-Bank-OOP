000100***************************************************************
000200* ACTCOPY - ACCOUNT MASTER RECORD, SIMPLE AND INVESTMENT
000300* LICENSED MATERIALS - PROPERTY OF POTATO'S BANK DATA CENTER
000400* ALL RIGHTS RESERVED
000500***************************************************************
000600* ACT-FILE-RECORD IS THE ROW WRITTEN TO THE ACCOUNTS MASTER.
000700* THE WIDER IN-CORE SHAPE WITH THE NESTED INVESTMENT TABLE
000800* INVEST-ENGINE WORKS AGAINST IS OWNED BY THE PROGRAM - SEE
000900* WS-ACCOUNT-TABLE IN BANKOPER AND BANKSIM - AND IS NOT PART
001000* OF THIS MEMBER.  THE ACCOUNT TABLE IS SUBSCRIPTED DIRECTLY
001100* BY ACCOUNT NUMBER (ACCOUNT 1 LIVES IN SLOT 1, ACCOUNT 2 IN
001200* SLOT 2) SINCE NUMBERS ARE HANDED OUT SEQUENTIALLY BY
001300* 2800-OPEN-ACCOUNT AND NEVER REUSED.
001400*                                                    DS 1991-03
001500***************************************************************
001600 01  ACT-FILE-RECORD.
001700     05  ACT-NUMBER              PIC 9(06).
001800     05  ACT-AGENCY              PIC X(20).
001900     05  ACT-BALANCE             PIC S9(9)V99.
002000     05  ACT-CPF                 PIC X(11).
002100     05  ACT-TYPE                PIC X(10).
002200         88  ACT-IS-SIMPLE             VALUE 'SIMPLE'.
002300         88  ACT-IS-INVESTMENT         VALUE 'INVESTMENT'.
002400     05  ACT-INTEREST-RATE       PIC 9(03)V9(06).
002500     05  ACT-OPEN-DATE           PIC X(19).
002600     05  FILLER                  PIC X(04)   VALUE SPACES.
