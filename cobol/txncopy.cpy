000100***************************************************************
000200* TXNCOPY - TRANSACTION JOURNAL RECORD
000300* LICENSED MATERIALS - PROPERTY OF POTATO'S BANK DATA CENTER
000400* ALL RIGHTS RESERVED
000500***************************************************************
000600* TXN-FILE-RECORD IS THE ROW WRITTEN TO THE TRANSACTIONS MASTER.
000700* THE IN-CORE JOURNAL TABLE THIS FEEDS (WS-TXN-TABLE, A SINGLE
000800* FLAT TABLE FOR EVERY ACCOUNT'S JOURNAL, ENTRIES KEPT IN
000900* ARRIVAL ORDER SO A STATEMENT NEED ONLY SCAN ONCE FOR ITS OWN
001000* ACCOUNT NUMBER) IS OWNED BY THE PROGRAM AND IS NOT PART OF
001100* THIS MEMBER.  WS-TXN-DESC-TABLE BELOW HOLDS THE DISPLAY TEXT
001200* FOR EACH TRANSACTION TYPE, SUBSCRIPTED BY TXN-DESC-SUB FROM
001300* 3900-FIND-TXN-TYPE-SUB.
001400*                                                    DS 1991-03
001500***************************************************************
001600 01  TXN-FILE-RECORD.
001700     05  TXN-ACCT-NUMBER         PIC 9(06).
001800     05  TXN-TYPE                PIC X(10).
001900         88  TXN-IS-DEPOSIT            VALUE 'DEPOSIT'.
002000         88  TXN-IS-WITHDRAWAL         VALUE 'WITHDRAWAL'.
002100         88  TXN-IS-TRANSFER           VALUE 'TRANSFER'.
002200         88  TXN-IS-INTEREST           VALUE 'INTEREST'.
002300         88  TXN-IS-FEE                VALUE 'FEE'.
002400     05  TXN-AMOUNT               PIC S9(9)V99.
002500     05  TXN-DATE                 PIC X(19).
002600     05  TXN-DEST-ACCT            PIC 9(06).
002700     05  FILLER                   PIC X(04)   VALUE SPACES.
002800*
002900*------------ TRANSACTION TYPE DISPLAY TEXT TABLE ---------------
003000* ONE LITERAL, FIVE 16-CHAR SLOTS, REDEFINED AS A TABLE - THE
003100* SAME LITERAL-OVER-OCCURS IDIOM THIS SHOP USES FOR ITS OTHER
003200* FIXED DISPLAY-TEXT TABLES.  SUBSCRIPTED BY TXN-DESC-SUB FROM
003300* 3900-FIND-TXN-TYPE-SUB (1=DEPOSIT 2=WITHDRAWAL 3=TRANSFER
003400* 4=INTEREST 5=FEE).
003500 01  WS-TXN-DESC-LITERAL.
003600     05  FILLER PIC X(80) VALUE 'Deposit         Withdrawal      T
003700-   'ransfer        Interest Earned Account Fee     '.
003800 01  WS-TXN-DESC-TABLE REDEFINES WS-TXN-DESC-LITERAL.
003900     05  TXN-DESC-ENTRY OCCURS 5 TIMES PIC X(16).
