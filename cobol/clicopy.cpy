000100***************************************************************
000200* CLICOPY - CLIENT / ADDRESS MASTER RECORD
000300* LICENSED MATERIALS - PROPERTY OF POTATO'S BANK DATA CENTER
000400* ALL RIGHTS RESERVED
000500***************************************************************
000600* ONE PHYSICAL SLOT ON THE CLIENTS MASTER CARRIES TWO KINDS OF
000700* RECORD, TAGGED BY THE 7-BYTE REC-TYPE IN COLUMN 1 - 'CLIENT '
000800* OR 'ADDRESS'.  CLI-CLIENT-REC AND CLI-ADDRESS-REC ARE BOTH
000900* REDEFINITIONS OF THE SAME 183-BYTE SLOT, CLI-FILE-RECORD.
001000* THE IN-CORE CLIENT AND ADDRESS TABLES THIS FEEDS ARE OWNED
001100* BY THE PROGRAM (WS-CLIENT-TABLE, WS-ADDRESS-TABLE) AND ARE
001200* NOT PART OF THIS MEMBER.
001300*                                                    DS 1991-03
001400***************************************************************
001500 01  CLI-FILE-RECORD.
001600     05  CLI-REC-TYPE            PIC X(07).
001700     05  FILLER                  PIC X(176).
001800*
001900 01  CLI-CLIENT-REC REDEFINES CLI-FILE-RECORD.
002000     05  CLI-TYPE-TAG            PIC X(07).
002100     05  CLI-NAME                PIC X(40).
002200     05  CLI-CPF                 PIC X(11).
002300     05  FILLER                  PIC X(125).
002400*
002500 01  CLI-ADDRESS-REC REDEFINES CLI-FILE-RECORD.
002600     05  ADR-TYPE-TAG            PIC X(07).
002700     05  ADR-CPF                 PIC X(11).
002800     05  ADR-STREET              PIC X(40).
002900     05  ADR-HOUSE-NUMBER        PIC X(10).
003000     05  ADR-COMPLEMENT          PIC X(20).
003100     05  ADR-NEIGHBORHOOD        PIC X(30).
003200     05  ADR-CITY                PIC X(30).
003300     05  ADR-STATE               PIC X(02).
003400     05  ADR-CEP                 PIC X(09).
003500     05  ADR-TYPE                PIC X(12).
003600     05  ADR-LOCATION-TYPE       PIC X(12).
