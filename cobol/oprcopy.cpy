000100***************************************************************
000200* OPRCOPY - DAILY OPERATIONS REQUEST RECORD
000300* LICENSED MATERIALS - PROPERTY OF POTATO'S BANK DATA CENTER
000400* ALL RIGHTS RESERVED
000500***************************************************************
000600* BATCH REPLACEMENT FOR THE OLD TELLER MENU.  OPR-OPCODE NAMES
000700* THE REQUEST; THE REMAINING 130 BYTES ARE RE-VIEWED BY ONE OF
000800* THE OPR-xxxx-REQ REDEFINITIONS BELOW ACCORDING TO THE OPCODE,
000900* THE SAME WAY CLICOPY RE-VIEWS ONE SLOT AS CLIENT OR ADDRESS.
001000*                                                    DS 1991-03
001100***************************************************************
001200 01  OPR-FILE-RECORD.
001300     05  OPR-OPCODE              PIC X(12).
001400         88  OPR-IS-ADMIT-CLIENT       VALUE 'ADMIT-CLIENT'.
001500         88  OPR-IS-OPEN-ACCOUNT       VALUE 'OPEN-ACCOUNT'.
001600         88  OPR-IS-DEPOSIT            VALUE 'DEPOSIT'.
001700         88  OPR-IS-WITHDRAWAL         VALUE 'WITHDRAWAL'.
001800         88  OPR-IS-TRANSFER           VALUE 'TRANSFER'.
001900         88  OPR-IS-INVEST-CREATE      VALUE 'INVEST-CREAT'.
002000         88  OPR-IS-INVEST-LIQUID      VALUE 'INVEST-LIQID'.
002100         88  OPR-IS-STATEMENT          VALUE 'STATEMENT'.
002200     05  OPR-DATA                PIC X(130).
002300*
002400 01  OPR-ADMIT-CLIENT-REQ REDEFINES OPR-FILE-RECORD.
002500     05  OAC-OPCODE              PIC X(12).
002600     05  OAC-CPF                 PIC X(14).
002700     05  OAC-NAME                PIC X(40).
002800     05  OAC-STREET              PIC X(32).
002900     05  OAC-CITY                PIC X(20).
003000     05  OAC-STATE               PIC X(02).
003100     05  OAC-CEP                 PIC X(09).
003200     05  FILLER                  PIC X(13).
003300*
003400 01  OPR-OPEN-ACCOUNT-REQ REDEFINES OPR-FILE-RECORD.
003500     05  OOA-OPCODE              PIC X(12).
003600     05  OOA-CPF                 PIC X(14).
003700     05  OOA-ACCT-TYPE           PIC X(10).
003800     05  FILLER                  PIC X(106).
003900*
004000 01  OPR-MOVEMENT-REQ REDEFINES OPR-FILE-RECORD.
004100     05  OMV-OPCODE              PIC X(12).
004200     05  OMV-ACCT-NUMBER         PIC 9(06).
004300     05  OMV-AMOUNT              PIC S9(9)V99.
004400     05  OMV-DEST-ACCT           PIC 9(06).
004500     05  FILLER                  PIC X(107).
004600*
004700 01  OPR-INVEST-REQ REDEFINES OPR-FILE-RECORD.
004800     05  OIV-OPCODE              PIC X(12).
004900     05  OIV-ACCT-NUMBER         PIC 9(06).
005000     05  OIV-INV-NAME            PIC X(20).
005100     05  OIV-AMOUNT              PIC S9(9)V99.
005200     05  OIV-ANNUAL-RATE         PIC 9(03)V9(06).
005300     05  FILLER                  PIC X(84).
005400*
005500 01  OPR-STATEMENT-REQ REDEFINES OPR-FILE-RECORD.
005600     05  OST-OPCODE              PIC X(12).
005700     05  OST-ACCT-NUMBER         PIC 9(06).
005800     05  FILLER                  PIC X(124).
