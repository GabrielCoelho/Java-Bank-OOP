000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF POTATO'S BANK DATA CENTER
000300* ALL RIGHTS RESERVED
000400******************************************************************
000500* PROGRAM:  BANKSIM
000600*
000700* AUTHOR :  D. Silveira
000800*
000900* AGES EVERY ACCOUNT FORWARD BY A GIVEN NUMBER OF MONTHS -
001000* POSTS BASE MONTHLY INTEREST ON INVESTMENT-ACCOUNT BALANCES,
001100* ADVANCES EACH NAMED INVESTMENT'S ELAPSED-MONTHS CLOCK, AND
001200* CHARGES THE MONTHLY MAINTENANCE FEE.  REWRITES THE ACCOUNT,
001300* INVESTMENT AND TRANSACTION MASTERS BANKOPER LEFT BEHIND -
001400* CLIENTS ARE NOT TOUCHED.
001500*
001600* RUN MONTHLY, SEPARATE FROM THE DAILY BANKOPER CYCLE.
001700******************************************************************
001800*
001900* CHANGE LOG
002000* ----------
002100* 1991-04-22 DS     ORIGINAL CODING - CR-1051.
002200* 1992-07-09 RMT    FEE CHARGING STOPS FOR THE REMAINDER OF
002300*            RMT    THE RUN ONCE AN ACCOUNT CANNOT COVER IT -
002400*            RMT    CR-1191.
002500* 1994-03-30 DS     INTEREST POSTING NOW ROUNDS TO THE NEAREST
002600*            DS     CENT EACH MONTH INSTEAD OF CARRYING A
002700*            DS     FRACTIONAL-CENT REMAINDER FORWARD.
002800* 1995-10-05 JCP    PARAMETER VALIDATION TIGHTENED - A MONTHS
002900*            JCP    VALUE OTHER THAN 1 OR 12 NOW CANCELS THE
003000*            JCP    WHOLE RUN RATHER THAN DEFAULTING - PR00256.
003100* 1998-12-09 DS     Y2K-0091.  NO DATE MATH IN THIS PROGRAM -
003200*            DS     VERIFIED CLEAN, NO CHANGE REQUIRED.
003300* 2000-06-19 AKO    INVESTMENT MONTHS-ELAPSED NOW ADVANCED BY
003400*            AKO    N FOR EVERY OPEN INVESTMENT, NOT JUST THE
003500*            AKO    FIRST ONE PER ACCOUNT - CR-1367.
003600* 2002-10-15 JCP    ACCOUNT TABLE WIDENED TO 2000 ENTRIES TO
003700*            JCP    MATCH BANKOPER.
003800* 2015-05-08 DS     PRM-FILE-RECORD NOW A TRUE REDEFINES OF
003900*            DS     PRM-REC-FD INSTEAD OF A SEPARATE 01 - THE
004000*            DS     BANNER ALREADY SAID REDEFINES, THE CODE
004100*            DS     DIDN'T - PR00311.
004200* 2015-05-08 DS     750-LOAD-ACCOUNTS RETURNED TO ITS ORIGINAL
004300*            DS     READ/STORE/REREAD GO TO FORM - PR00311.
004400* 2018-04-11 JCP    DROPPED THE UPSI-0 RERUN-AFTER-ABEND
004500*            JCP    BANNER SWITCH TO MATCH BANKOPER - THE
004600*            JCP    OPENING LINE SHOULD ALWAYS PRINT - PR00421.
004700******************************************************************
004800 
004900  IDENTIFICATION DIVISION.
005000  PROGRAM-ID. BANKSIM.
005100  AUTHOR. D. SILVEIRA.
005200  INSTALLATION. POTATOS BANK DATA CENTER.
005300  DATE-WRITTEN. 04/22/1991.
005400  DATE-COMPILED.
005500  SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
005600 
005700******************************************************************
005800  ENVIRONMENT DIVISION.
005900  INPUT-OUTPUT SECTION.
006000  FILE-CONTROL.
006100 
006200      SELECT ACCOUNTS-FILE     ASSIGN TO ACTFILE
006300             ACCESS IS SEQUENTIAL
006400             FILE STATUS IS WS-ACT-STATUS.
006500 
006600      SELECT INVESTMENTS-FILE  ASSIGN TO INVFILE
006700             ACCESS IS SEQUENTIAL
006800             FILE STATUS IS WS-INV-STATUS.
006900 
007000      SELECT TRANSACTIONS-FILE ASSIGN TO TXNFILE
007100             ACCESS IS SEQUENTIAL
007200             FILE STATUS IS WS-TXN-STATUS.
007300 
007400      SELECT PARMS-FILE        ASSIGN TO PARMFILE
007500             ACCESS IS SEQUENTIAL
007600             FILE STATUS IS WS-PARM-STATUS.
007700 
007800      SELECT REPORT-FILE       ASSIGN TO RPTFILE
007900             ACCESS IS SEQUENTIAL
008000             FILE STATUS IS WS-RPT-STATUS.
008100 
008200******************************************************************
008300  DATA DIVISION.
008400  FILE SECTION.
008500 
008600  FD  ACCOUNTS-FILE
008700      RECORDING MODE IS F.
008800  01  ACT-REC-FD               PIC X(90).
008900 
009000  FD  INVESTMENTS-FILE
009100      RECORDING MODE IS F.
009200  01  INV-REC-FD               PIC X(60).
009300 
009400  FD  TRANSACTIONS-FILE
009500      RECORDING MODE IS F.
009600  01  TXN-REC-FD               PIC X(56).
009700 
009800* ONE RECORD: MONTHS TO AGE (N) AND MONTHLY MAINTENANCE
009900* FEE (F) - THE BATCH REPLACEMENT FOR THE OLD TIME-SIM
010000* PROMPT SCREEN.
010100  FD  PARMS-FILE
010200      RECORDING MODE IS F.
010300  01  PRM-REC-FD               PIC X(20).
010400* PARAMETER RECORD REDEFINES THE FLAT PARMS-FILE SLOT THE SAME
010500* WAY OPRCOPY REDEFINES ITS REQUEST SLOT.
010600  01  PRM-FILE-RECORD REDEFINES PRM-REC-FD.
010700      05  PRM-MONTHS              PIC 9(02).
010800      05  PRM-MONTHLY-FEE         PIC S9(7)V99.
010900      05  FILLER                  PIC X(11)   VALUE SPACES.
011000 
011100  FD  REPORT-FILE
011200      RECORDING MODE IS F.
011300  01  REPORT-RECORD            PIC X(132).
011400 
011500******************************************************************
011600  WORKING-STORAGE SECTION.
011700******************************************************************
011800 
011900* FILE-RECORD SHAPES - SEE EACH COPYBOOK'S OWN BANNER.
012000  COPY ACTCOPY.
012100  COPY INVCOPY.
012200  COPY TXNCOPY.
012300 
012400******************************************************************
012500  01  WS-FILE-STATUSES.
012600      05  WS-ACT-STATUS           PIC X(02) VALUE SPACES.
012700      05  WS-INV-STATUS           PIC X(02) VALUE SPACES.
012800      05  WS-TXN-STATUS           PIC X(02) VALUE SPACES.
012900      05  WS-PARM-STATUS          PIC X(02) VALUE SPACES.
013000      05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.
013100      05  FILLER                  PIC X(06) VALUE SPACES.
013200 
013300  01  WS-SWITCHES.
013400      05  WS-RUN-CANCELLED        PIC X     VALUE 'N'.
013500          88  WS-RUN-IS-CANCELLED       VALUE 'Y'.
013600      05  WS-FEE-BAD              PIC X     VALUE 'N'.
013700          88  WS-FEE-WAS-BAD            VALUE 'Y'.
013800      05  WS-ACT-EOF              PIC X     VALUE 'N'.
013900          88  WS-ACT-AT-EOF             VALUE 'Y'.
014000      05  WS-INV-EOF              PIC X     VALUE 'N'.
014100          88  WS-INV-AT-EOF             VALUE 'Y'.
014200      05  WS-TXN-EOF              PIC X     VALUE 'N'.
014300          88  WS-TXN-AT-EOF             VALUE 'Y'.
014400      05  FILLER                  PIC X(04) VALUE SPACES.
014500 
014600* WS-SUB1/WS-SUB2/WS-MONTH-IDX ARE CARRIED AS STANDALONE
014700* 77-LEVELS, THE WAY THE SHOP'S OLDER PROGRAMS CARRY THEIR
014800* WORK SUBSCRIPTS - BANKSIM-0052.
014900  77  WS-SUB1                     PIC 9(05) COMP VALUE 0.
015000  77  WS-SUB2                     PIC 9(05) COMP VALUE 0.
015100  77  WS-MONTH-IDX                PIC 9(02) COMP VALUE 0.
015200 
015300  01  WS-COUNTERS.
015400      05  WS-ACCOUNT-COUNT        PIC 9(04) COMP VALUE 0.
015500      05  WS-TXN-COUNT            PIC 9(05) COMP VALUE 0.
015600      05  WS-SIMPLE-CT-AGED       PIC 9(04) COMP VALUE 0.
015700      05  WS-INVEST-CT-AGED       PIC 9(04) COMP VALUE 0.
015800      05  WS-FEE-STOPPED-CT       PIC 9(04) COMP VALUE 0.
015900      05  FILLER                  PIC X(04) VALUE SPACES.
016000 
016100  01  WS-WORK-FIELDS.
016200      05  WS-MONTHS-N             PIC 9(02) COMP VALUE 0.
016300      05  WS-MONTHLY-FEE          PIC S9(7)V99 COMP-3 VALUE 0.
016400      05  WS-EDIT-AMOUNT          PIC ZZZZZZ9.99.
016500      05  WS-EDIT-COUNT           PIC ZZZZ9.
016600      05  WS-EDIT-ACCT            PIC ZZZZZ9.
016700      05  WS-INTEREST-AMOUNT      PIC S9(9)V99 COMP-3 VALUE 0.
016800      05  WS-ERROR-MSG            PIC X(60) VALUE SPACES.
016900      05  FILLER                  PIC X(04) VALUE SPACES.
017000 
017100  01  WS-JRN-PARMS.
017200      05  WS-JRN-ACCT             PIC 9(06) COMP VALUE 0.
017300      05  WS-JRN-TYPE             PIC X(10) VALUE SPACES.
017400      05  WS-JRN-AMOUNT           PIC S9(9)V99 COMP-3 VALUE 0.
017500      05  WS-JRN-DEST             PIC 9(06) COMP VALUE 0.
017600      05  FILLER                  PIC X(04) VALUE SPACES.
017700 
017800* SYSTEM DATE/TIME - SAME CONSTRUCTION AS BANKOPER'S
017900* 805-BUILD-RUN-DATE (Y2K-0091 CENTURY WINDOW).
018000  01  WS-DATE-WORK.
018100      05  WS-SYSTEM-DATE-AND-TIME.
018200          10  WS-CURRENT-DATE.
018300              15  WS-CURRENT-YEAR     PIC 9(02).
018400              15  WS-CURRENT-MONTH    PIC 9(02).
018500              15  WS-CURRENT-DAY      PIC 9(02).
018600          10  WS-CURRENT-TIME.
018700              15  WS-CURRENT-HOUR     PIC 9(02).
018800              15  WS-CURRENT-MINUTE   PIC 9(02).
018900              15  WS-CURRENT-SECOND   PIC 9(02).
019000              15  WS-CURRENT-HNDSEC   PIC 9(02).
019100      05  WS-CENTURY              PIC X(02) VALUE SPACES.
019200      05  WS-RUN-DATE             PIC X(19) VALUE SPACES.
019300      05  FILLER                  PIC X(04) VALUE SPACES.
019400 
019500******************************************************************
019600* ACCOUNT TABLE - SAME SHAPE AS BANKOPER'S, DECLARED
019700* INDEPENDENTLY HERE SINCE EACH PROGRAM OWNS ITS OWN WORKING
019800* COPY.  SLOT NUMBER EQUALS ACCOUNT NUMBER.
019900  01  WS-ACCOUNT-TABLE-AREA.
020000      05  WS-ACCOUNT-TABLE OCCURS 2000 TIMES.
020100          10  ACX-NUMBER          PIC 9(06) COMP.
020200          10  ACX-AGENCY          PIC X(20).
020300          10  ACX-BALANCE         PIC S9(9)V99 COMP-3.
020400          10  ACX-CPF             PIC X(11).
020500          10  ACX-TYPE            PIC X(10).
020600              88  ACX-IS-SIMPLE         VALUE 'SIMPLE'.
020700              88  ACX-IS-INVESTMENT     VALUE 'INVESTMENT'.
020800          10  ACX-INTEREST-RATE   PIC 9(03)V9(06) COMP-3.
020900          10  ACX-OPEN-DATE       PIC X(19).
021000          10  ACX-IN-USE          PIC X(01).
021100              88  ACX-SLOT-USED         VALUE 'Y'.
021200          10  ACX-FEE-STOPPED     PIC X(01).
021300              88  ACX-FEE-IS-STOPPED    VALUE 'Y'.
021400          10  FILLER              PIC X(03).
021500          10  ACX-INV-COUNT       PIC 9(02) COMP.
021600          10  ACX-INVESTMENT OCCURS 0 TO 20 TIMES
021700                  DEPENDING ON ACX-INV-COUNT.
021800              15  ACX-INV-NAME        PIC X(20).
021900              15  ACX-INV-PRINCIPAL   PIC S9(9)V99 COMP-3.
022000              15  ACX-INV-RATE        PIC 9(03)V9(06) COMP-3.
022100              15  ACX-INV-MONTHS      PIC 9(04) COMP.
022200 
022300******************************************************************
022400* ACCOUNT-TYPE DISPLAY TEXT - ONE LITERAL, TWO 20-CHAR SLOTS,
022500* REDEFINED AS A TABLE THE SAME WAY TXNCOPY BUILDS ITS
022600* TRANSACTION-TYPE TABLE.  SUBSCRIPTED 1=SIMPLE, 2=INVESTMENT.
022700  01  WS-ACCT-TYPE-LITERAL.
022800      05  FILLER PIC X(40) VALUE 'Simple account      I
022900-    'nvestment account  '.
023000  01  WS-ACCT-TYPE-TABLE REDEFINES WS-ACCT-TYPE-LITERAL.
023100      05  ACT-TYPE-DESC-ENTRY OCCURS 2 TIMES PIC X(20).
023200 
023300* JOURNAL TABLE - ONLY GROWS BY APPENDING FEE ENTRIES; THE
023400* ENTRIES BANKOPER ALREADY WROTE ARE LOADED IN AHEAD OF THEM
023500* SO 930-SAVE-TRANSACTIONS REWRITES THE WHOLE FILE INTACT.
023600  01  WS-TXN-TABLE-AREA.
023700      05  WS-TXN-TABLE OCCURS 20000 TIMES.
023800          10  TXX-ACCT-NUMBER     PIC 9(06) COMP.
023900          10  TXX-TYPE            PIC X(10).
024000              88  TXX-IS-DEPOSIT        VALUE 'DEPOSIT'.
024100              88  TXX-IS-WITHDRAWAL     VALUE 'WITHDRAWAL'.
024200              88  TXX-IS-TRANSFER       VALUE 'TRANSFER'.
024300              88  TXX-IS-INTEREST       VALUE 'INTEREST'.
024400              88  TXX-IS-FEE            VALUE 'FEE'.
024500          10  TXX-AMOUNT          PIC S9(9)V99 COMP-3.
024600          10  TXX-DATE            PIC X(19).
024700          10  TXX-DEST-ACCT       PIC 9(06) COMP.
024800          10  FILLER              PIC X(04).
024900 
025000******************************************************************
025100  PROCEDURE DIVISION.
025200******************************************************************
025300 
025400* 000-MAIN CONTROLS THE WHOLE TIME-SIM RUN: LOAD THE THREE
025500* MASTERS, VALIDATE THE MONTHS/FEE PARAMETER, AGE EVERY
025600* ACCOUNT, REPORT THE TOTALS, AND (UNLESS THE RUN WAS
025700* CANCELLED ON A BAD MONTHS PARM) REWRITE THE MASTERS.
025800  000-MAIN.
025900      PERFORM 700-OPEN-FILES.
026000      PERFORM 750-LOAD-ACCOUNTS THRU 758-LOAD-ACCOUNTS-EXIT.
026100      PERFORM 760-LOAD-INVESTMENTS.
026200      PERFORM 770-LOAD-TRANSACTIONS.
026300      PERFORM 795-CLOSE-LOAD-FILES.
026400      PERFORM 800-INIT-REPORT.
026500      PERFORM 1000-INICIO.
026600      IF NOT WS-RUN-IS-CANCELLED
026700          PERFORM 2000-PROCESO-CUENTAS
026800      END-IF.
026900      PERFORM 8500-REPORT-SIMULATION-TOTALS.
027000      IF NOT WS-RUN-IS-CANCELLED
027100          PERFORM 895-OPEN-SAVE-FILES
027200          PERFORM 900-SAVE-ACCOUNTS
027300          PERFORM 910-SAVE-INVESTMENTS
027400          PERFORM 920-SAVE-TRANSACTIONS
027500      END-IF.
027600      PERFORM 990-CLOSE-FILES.
027700      STOP RUN.
027800 
027900* 700-OPEN-FILES - OPENS THE THREE MASTERS BANKOPER ALREADY
028000* WROTE, PLUS THE ONE-RECORD MONTHS/FEE PARAMETER FILE.
028100  700-OPEN-FILES.
028200      OPEN INPUT ACCOUNTS-FILE.
028300      OPEN INPUT INVESTMENTS-FILE.
028400      OPEN INPUT TRANSACTIONS-FILE.
028500      OPEN INPUT PARMS-FILE.
028600      OPEN OUTPUT REPORT-FILE.
028700      PERFORM 805-BUILD-RUN-DATE.
028800 
028900* 750/751/752 - LOAD ACCOUNTS.  SLOT NUMBER EQUALS ACCOUNT
029000* NUMBER, THE SAME CONVENTION BANKOPER USES, SO NO CLIENT
029100* LOOKUP IS NEEDED HERE (BANKSIM NEVER LOADS CLIENTS-FILE).
029200* THE READ/STORE/REREAD CYCLE BELOW PREDATES THIS SHOP'S
029300* STRUCTURED-PERFORM STANDARD AND IS LEFT IN ITS ORIGINAL
029400* GO TO FORM - BANKSIM-0052.
029500  750-LOAD-ACCOUNTS.
029600      READ ACCOUNTS-FILE INTO ACT-FILE-RECORD
029700          AT END
029800              MOVE 'Y' TO WS-ACT-EOF
029900              GO TO 758-LOAD-ACCOUNTS-EXIT.
030000      PERFORM 752-STORE-ACCOUNT.
030100      GO TO 750-LOAD-ACCOUNTS.
030200 
030300  752-STORE-ACCOUNT.
030400      MOVE ACT-NUMBER          TO WS-SUB1.
030500      MOVE ACT-NUMBER          TO ACX-NUMBER (WS-SUB1).
030600      MOVE ACT-AGENCY          TO ACX-AGENCY (WS-SUB1).
030700      MOVE ACT-BALANCE         TO ACX-BALANCE (WS-SUB1).
030800      MOVE ACT-CPF             TO ACX-CPF (WS-SUB1).
030900      MOVE ACT-TYPE            TO ACX-TYPE (WS-SUB1).
031000      MOVE ACT-INTEREST-RATE   TO ACX-INTEREST-RATE (WS-SUB1).
031100      MOVE ACT-OPEN-DATE       TO ACX-OPEN-DATE (WS-SUB1).
031200      MOVE 'Y'                 TO ACX-IN-USE (WS-SUB1).
031300      MOVE 'N'                 TO ACX-FEE-STOPPED (WS-SUB1).
031400      MOVE 0                   TO ACX-INV-COUNT (WS-SUB1).
031500      IF ACT-NUMBER > WS-ACCOUNT-COUNT
031600          MOVE ACT-NUMBER TO WS-ACCOUNT-COUNT
031700      END-IF.
031800 
031900  758-LOAD-ACCOUNTS-EXIT.
032000      EXIT.
032100 
032200* 760/761/762 - LOAD INVESTMENTS.  RESTORING AN INVESTMENT
032300* NEVER TOUCHES THE ACCOUNT BALANCE - IT ATTACHES WITH ITS
032400* OWN STORED PRINCIPAL AND RATE, NO DEBIT AND NO JOURNAL.
032500  760-LOAD-INVESTMENTS.
032600      PERFORM 761-READ-INVESTMENTS-FILE
032700          UNTIL WS-INV-AT-EOF.
032800 
032900  761-READ-INVESTMENTS-FILE.
033000      READ INVESTMENTS-FILE INTO INV-FILE-RECORD
033100          AT END
033200              MOVE 'Y' TO WS-INV-EOF
033300          NOT AT END
033400              PERFORM 762-STORE-INVESTMENT
033500      END-READ.
033600 
033700  762-STORE-INVESTMENT.
033800      MOVE INV-ACCT-NUMBER TO WS-SUB1.
033900      IF WS-SUB1 > 0 AND WS-SUB1 NOT > 2000
034000              AND ACX-SLOT-USED (WS-SUB1)
034100              AND ACX-IS-INVESTMENT (WS-SUB1)
034200          ADD 1 TO ACX-INV-COUNT (WS-SUB1)
034300          MOVE ACX-INV-COUNT (WS-SUB1) TO WS-SUB2
034400          MOVE INV-NAME           TO ACX-INV-NAME
034500                                          (WS-SUB1 WS-SUB2)
034600          MOVE INV-PRINCIPAL      TO ACX-INV-PRINCIPAL
034700                                          (WS-SUB1 WS-SUB2)
034800          MOVE INV-ANNUAL-RATE    TO ACX-INV-RATE
034900                                          (WS-SUB1 WS-SUB2)
035000          MOVE INV-MONTHS-ELAPSED TO ACX-INV-MONTHS
035100                                          (WS-SUB1 WS-SUB2)
035200      END-IF.
035300 
035400* 770/771/772 - LOAD TRANSACTIONS.  A TRANSACTION NAMING AN
035500* UNKNOWN ACCOUNT IS IGNORED, NOT AN ERROR.
035600  770-LOAD-TRANSACTIONS.
035700      PERFORM 771-READ-TRANSACTIONS-FILE
035800          UNTIL WS-TXN-AT-EOF.
035900 
036000  771-READ-TRANSACTIONS-FILE.
036100      READ TRANSACTIONS-FILE INTO TXN-FILE-RECORD
036200          AT END
036300              MOVE 'Y' TO WS-TXN-EOF
036400          NOT AT END
036500              PERFORM 772-STORE-TRANSACTION
036600      END-READ.
036700 
036800  772-STORE-TRANSACTION.
036900      MOVE TXN-ACCT-NUMBER TO WS-SUB1.
037000      IF WS-SUB1 > 0 AND WS-SUB1 NOT > 2000
037100              AND ACX-SLOT-USED (WS-SUB1)
037200          ADD 1 TO WS-TXN-COUNT
037300          MOVE TXN-ACCT-NUMBER TO TXX-ACCT-NUMBER (WS-TXN-COUNT)
037400          MOVE TXN-TYPE        TO TXX-TYPE        (WS-TXN-COUNT)
037500          MOVE TXN-AMOUNT      TO TXX-AMOUNT      (WS-TXN-COUNT)
037600          MOVE TXN-DATE        TO TXX-DATE        (WS-TXN-COUNT)
037700          MOVE TXN-DEST-ACCT   TO TXX-DEST-ACCT   (WS-TXN-COUNT)
037800      END-IF.
037900 
038000  795-CLOSE-LOAD-FILES.
038100      CLOSE ACCOUNTS-FILE.
038200      CLOSE INVESTMENTS-FILE.
038300      CLOSE TRANSACTIONS-FILE.
038400 
038500  800-INIT-REPORT.
038600      MOVE SPACES TO REPORT-RECORD.
038700      STRING 'BANKSIM - TIME-SIMULATION RUN - ' WS-RUN-DATE
038800          DELIMITED BY SIZE INTO REPORT-RECORD
038900      END-STRING.
039000      WRITE REPORT-RECORD.
039100 
039200* 805-BUILD-RUN-DATE - SAME Y2K-0091 CENTURY WINDOW AS
039300* BANKOPER'S OWN 805-BUILD-RUN-DATE.
039400  805-BUILD-RUN-DATE.
039500      ACCEPT WS-CURRENT-DATE FROM DATE.
039600      ACCEPT WS-CURRENT-TIME FROM TIME.
039700      IF WS-CURRENT-YEAR < 50
039800          MOVE '20' TO WS-CENTURY
039900      ELSE
040000          MOVE '19' TO WS-CENTURY
040100      END-IF.
040200      STRING WS-CENTURY WS-CURRENT-YEAR '-' WS-CURRENT-MONTH
040300              '-' WS-CURRENT-DAY ' ' WS-CURRENT-HOUR ':'
040400              WS-CURRENT-MINUTE ':' WS-CURRENT-SECOND
040500          DELIMITED BY SIZE INTO WS-RUN-DATE
040600      END-STRING.
040700 
040800******************************************************************
040900* 1000-INICIO READS THE ONE-RECORD MONTHS/FEE PARAMETER.  NO
041000* PARM RECORD, OR MONTHS OUTSIDE {1,12}, CANCELS THE WHOLE
041100* RUN - BANKSIM-0077.  A BAD FEE IS NOT FATAL; IT IS JUST
041200* DEFAULTED TO ZERO WITH A NOTICE ON THE REPORT.
041300  1000-INICIO.
041400      READ PARMS-FILE
041500          AT END
041600              MOVE 'Y' TO WS-RUN-CANCELLED
041700              MOVE 'NO PARAMETER RECORD - RUN CANCELLED'
041800                  TO WS-ERROR-MSG
041900              PERFORM 1090-PRINT-CANCEL-MSG
042000      END-READ.
042100      IF NOT WS-RUN-IS-CANCELLED
042200          PERFORM 1010-VALIDATE-MONTHS
042300      END-IF.
042400      IF NOT WS-RUN-IS-CANCELLED
042500          PERFORM 1020-VALIDATE-FEE
042600      END-IF.
042700 
042800  1010-VALIDATE-MONTHS.
042900      IF PRM-MONTHS = 1 OR PRM-MONTHS = 12
043000          MOVE PRM-MONTHS TO WS-MONTHS-N
043100      ELSE
043200          MOVE 'Y' TO WS-RUN-CANCELLED
043300          MOVE 'MONTHS PARAMETER MUST BE 1 OR 12 - CANCELLED'
043400              TO WS-ERROR-MSG
043500          PERFORM 1090-PRINT-CANCEL-MSG
043600      END-IF.
043700 
043800  1020-VALIDATE-FEE.
043900      IF PRM-MONTHLY-FEE < 0
044000          MOVE 0 TO WS-MONTHLY-FEE
044100          MOVE 'Y' TO WS-FEE-BAD
044200          MOVE SPACES TO REPORT-RECORD
044300          STRING 'NOTICE: MONTHLY FEE WAS NEGATIVE -'
044400                  ' DEFAULTED TO 0.00'
044500              DELIMITED BY SIZE INTO REPORT-RECORD
044600          END-STRING
044700          WRITE REPORT-RECORD
044800      ELSE
044900          MOVE PRM-MONTHLY-FEE TO WS-MONTHLY-FEE
045000      END-IF.
045100 
045200  1090-PRINT-CANCEL-MSG.
045300      MOVE SPACES TO REPORT-RECORD.
045400      STRING 'BANKSIM-0077: ' WS-ERROR-MSG
045500          DELIMITED BY SIZE INTO REPORT-RECORD
045600      END-STRING.
045700      WRITE REPORT-RECORD.
045800 
045900******************************************************************
046000* 2000-PROCESO-CUENTAS - THE MAIN AGING LOOP, ONE PASS OVER
046100* THE ACCOUNT TABLE IN SLOT (= ACCOUNT NUMBER) ORDER.
046200  2000-PROCESO-CUENTAS.
046300      PERFORM 2010-PROCESS-ONE-ACCOUNT
046400          VARYING WS-SUB1 FROM 1 BY 1
046500          UNTIL WS-SUB1 > WS-ACCOUNT-COUNT.
046600 
046700  2010-PROCESS-ONE-ACCOUNT.
046800      IF ACX-SLOT-USED (WS-SUB1)
046900          IF ACX-IS-INVESTMENT (WS-SUB1)
047000              PERFORM 2100-POST-INTEREST
047100                  VARYING WS-MONTH-IDX FROM 1 BY 1
047200                  UNTIL WS-MONTH-IDX > WS-MONTHS-N
047300              PERFORM 2200-ADVANCE-INVESTMENTS
047400              ADD 1 TO WS-INVEST-CT-AGED
047500          ELSE
047600              PERFORM 2310-RESET-FEE-STOPPED
047700              PERFORM 2300-CHARGE-FEE
047800                  VARYING WS-MONTH-IDX FROM 1 BY 1
047900                  UNTIL WS-MONTH-IDX > WS-MONTHS-N
048000                  OR ACX-FEE-IS-STOPPED (WS-SUB1)
048100              ADD 1 TO WS-SIMPLE-CT-AGED
048200          END-IF
048300      END-IF.
048400 
048500* 2100-POST-INTEREST - BASE MONTHLY INTEREST, COMPOUNDED ON
048600* THE UPDATED (ROUNDED) RUNNING BALANCE EACH MONTH.
048700  2100-POST-INTEREST.
048800      COMPUTE WS-INTEREST-AMOUNT ROUNDED =
048900              ACX-BALANCE (WS-SUB1) * ACX-INTEREST-RATE (WS-SUB1)
049000              / 12.
049100      ADD WS-INTEREST-AMOUNT TO ACX-BALANCE (WS-SUB1).
049200      MOVE WS-SUB1            TO WS-JRN-ACCT.
049300      MOVE 'INTEREST'         TO WS-JRN-TYPE.
049400      MOVE WS-INTEREST-AMOUNT TO WS-JRN-AMOUNT.
049500      MOVE 0                  TO WS-JRN-DEST.
049600      PERFORM 2950-APPEND-JOURNAL.
049700 
049800* 2200/2210 - ADVANCE EVERY INVESTMENT IN THE ACCOUNT BY THE
049900* SAME N MONTHS JUST POSTED TO THE ACCOUNT'S OWN BALANCE.
050000  2200-ADVANCE-INVESTMENTS.
050100      PERFORM 2210-ADVANCE-ONE-INVESTMENT
050200          VARYING WS-SUB2 FROM 1 BY 1
050300          UNTIL WS-SUB2 > ACX-INV-COUNT (WS-SUB1).
050400 
050500  2210-ADVANCE-ONE-INVESTMENT.
050600      ADD WS-MONTHS-N TO ACX-INV-MONTHS (WS-SUB1, WS-SUB2).
050700 
050800* 2300-CHARGE-FEE - ONE MONTH'S FEE ON A SIMPLE ACCOUNT.  THE
050900* FIRST MONTH BALANCE RUNS SHORT, THE ACCOUNT IS FLAGGED AND
051000* NO FURTHER MONTHS ARE CHARGED THIS RUN - CR-1367.
051100  2300-CHARGE-FEE.
051200      IF ACX-BALANCE (WS-SUB1) >= WS-MONTHLY-FEE
051300          SUBTRACT WS-MONTHLY-FEE FROM ACX-BALANCE (WS-SUB1)
051400          MOVE WS-SUB1          TO WS-JRN-ACCT
051500          MOVE 'FEE'             TO WS-JRN-TYPE
051600          COMPUTE WS-JRN-AMOUNT = WS-MONTHLY-FEE * -1
051700          MOVE 0                 TO WS-JRN-DEST
051800          PERFORM 2950-APPEND-JOURNAL
051900      ELSE
052000          MOVE 'Y' TO ACX-FEE-STOPPED (WS-SUB1)
052100          ADD 1 TO WS-FEE-STOPPED-CT
052200          PERFORM 2320-WARN-UNDERFUNDED
052300      END-IF.
052400 
052500  2310-RESET-FEE-STOPPED.
052600      MOVE 'N' TO ACX-FEE-STOPPED (WS-SUB1).
052700 
052800  2320-WARN-UNDERFUNDED.
052900      MOVE ACX-NUMBER (WS-SUB1) TO WS-EDIT-ACCT.
053000      MOVE SPACES TO REPORT-RECORD.
053100      STRING ACT-TYPE-DESC-ENTRY (1) (1:14) ' #' WS-EDIT-ACCT
053200              ' BALANCE BELOW MONTHLY FEE - FEE CHARGING STOPPED'
053300          DELIMITED BY SIZE INTO REPORT-RECORD
053400      END-STRING.
053500      WRITE REPORT-RECORD.
053600 
053700* 2950-APPEND-JOURNAL - GENERIC APPEND FROM THE WS-JRN-*
053800* PARAMETER FIELDS, THE SAME CONTRACT BANKOPER'S OWN
053900* 2950-APPEND-JOURNAL USES.
054000  2950-APPEND-JOURNAL.
054100      ADD 1 TO WS-TXN-COUNT.
054200      MOVE WS-JRN-ACCT   TO TXX-ACCT-NUMBER (WS-TXN-COUNT).
054300      MOVE WS-JRN-TYPE   TO TXX-TYPE        (WS-TXN-COUNT).
054400      MOVE WS-JRN-AMOUNT TO TXX-AMOUNT      (WS-TXN-COUNT).
054500      MOVE WS-RUN-DATE   TO TXX-DATE        (WS-TXN-COUNT).
054600      MOVE WS-JRN-DEST   TO TXX-DEST-ACCT   (WS-TXN-COUNT).
054700 
054800******************************************************************
054900* 8500-REPORT-SIMULATION-TOTALS - CLOSES OUT THE RUN REPORT
055000* WITH THE MONTHS/FEE USED AND THE TWO AGING COUNTS.
055100  8500-REPORT-SIMULATION-TOTALS.
055200      MOVE SPACES TO REPORT-RECORD.
055300      IF WS-RUN-IS-CANCELLED
055400          STRING 'TIME-SIM RUN CANCELLED - NO MASTERS REWRITTEN'
055500              DELIMITED BY SIZE INTO REPORT-RECORD
055600          END-STRING
055700          WRITE REPORT-RECORD
055800      ELSE
055900          MOVE WS-MONTHS-N TO WS-EDIT-COUNT
056000          STRING 'MONTHS SIMULATED: ' WS-EDIT-COUNT
056100              DELIMITED BY SIZE INTO REPORT-RECORD
056200          END-STRING
056300          WRITE REPORT-RECORD
056400          MOVE SPACES TO REPORT-RECORD
056500          MOVE WS-MONTHLY-FEE TO WS-EDIT-AMOUNT
056600          STRING 'MONTHLY FEE CHARGED: $' WS-EDIT-AMOUNT
056700              DELIMITED BY SIZE INTO REPORT-RECORD
056800          END-STRING
056900          WRITE REPORT-RECORD
057000          MOVE SPACES TO REPORT-RECORD
057100          MOVE WS-SIMPLE-CT-AGED TO WS-EDIT-COUNT
057200          STRING ACT-TYPE-DESC-ENTRY (1) (1:14) ' ACCOUNTS'
057300                  ' UPDATED: ' WS-EDIT-COUNT
057400              DELIMITED BY SIZE INTO REPORT-RECORD
057500          END-STRING
057600          WRITE REPORT-RECORD
057700          MOVE SPACES TO REPORT-RECORD
057800          MOVE WS-INVEST-CT-AGED TO WS-EDIT-COUNT
057900          STRING ACT-TYPE-DESC-ENTRY (2) (1:18) ' ACCOUNTS'
058000                  ' UPDATED: ' WS-EDIT-COUNT
058100              DELIMITED BY SIZE INTO REPORT-RECORD
058200          END-STRING
058300          WRITE REPORT-RECORD
058400      END-IF.
058500 
058600******************************************************************
058700  895-OPEN-SAVE-FILES.
058800      OPEN OUTPUT ACCOUNTS-FILE.
058900      OPEN OUTPUT INVESTMENTS-FILE.
059000      OPEN OUTPUT TRANSACTIONS-FILE.
059100 
059200* 900-SAVE-ACCOUNTS/901 - REWRITE THE ACCOUNT MASTER, SLOTS
059300* IN USE ONLY, IN SLOT (= ACCOUNT NUMBER) ORDER.
059400  900-SAVE-ACCOUNTS.
059500      PERFORM 901-WRITE-ONE-ACCOUNT
059600          VARYING WS-SUB1 FROM 1 BY 1
059700          UNTIL WS-SUB1 > WS-ACCOUNT-COUNT.
059800 
059900  901-WRITE-ONE-ACCOUNT.
060000      IF ACX-SLOT-USED (WS-SUB1)
060100          MOVE ACX-NUMBER (WS-SUB1)        TO ACT-NUMBER
060200          MOVE ACX-AGENCY (WS-SUB1)        TO ACT-AGENCY
060300          MOVE ACX-BALANCE (WS-SUB1)       TO ACT-BALANCE
060400          MOVE ACX-CPF (WS-SUB1)           TO ACT-CPF
060500          MOVE ACX-TYPE (WS-SUB1)          TO ACT-TYPE
060600          MOVE ACX-INTEREST-RATE (WS-SUB1) TO ACT-INTEREST-RATE
060700          MOVE ACX-OPEN-DATE (WS-SUB1)     TO ACT-OPEN-DATE
060800          WRITE ACT-REC-FD FROM ACT-FILE-RECORD
060900      END-IF.
061000 
061100* 910-SAVE-INVESTMENTS/911/912 - EVERY INVESTMENT NESTED
061200* UNDER EVERY IN-USE INVESTMENT ACCOUNT, ONE FLAT ROW EACH.
061300  910-SAVE-INVESTMENTS.
061400      PERFORM 911-WRITE-ACCOUNT-INVESTMENTS
061500          VARYING WS-SUB1 FROM 1 BY 1
061600          UNTIL WS-SUB1 > WS-ACCOUNT-COUNT.
061700 
061800  911-WRITE-ACCOUNT-INVESTMENTS.
061900      IF ACX-SLOT-USED (WS-SUB1) AND ACX-IS-INVESTMENT (WS-SUB1)
062000          PERFORM 912-WRITE-ONE-INVESTMENT
062100              VARYING WS-SUB2 FROM 1 BY 1
062200              UNTIL WS-SUB2 > ACX-INV-COUNT (WS-SUB1)
062300      END-IF.
062400 
062500  912-WRITE-ONE-INVESTMENT.
062600      MOVE ACX-NUMBER (WS-SUB1)                TO INV-ACCT-NUMBER.
062700      MOVE ACX-INV-NAME (WS-SUB1, WS-SUB2)     TO INV-NAME.
062800      MOVE ACX-INV-PRINCIPAL (WS-SUB1, WS-SUB2)
062900          TO INV-PRINCIPAL.
063000      MOVE ACX-INV-RATE (WS-SUB1, WS-SUB2)     TO INV-ANNUAL-RATE.
063100      MOVE ACX-INV-MONTHS (WS-SUB1, WS-SUB2)
063200          TO INV-MONTHS-ELAPSED.
063300      WRITE INV-REC-FD FROM INV-FILE-RECORD.
063400 
063500* 920-SAVE-TRANSACTIONS/921 - THE WHOLE JOURNAL TABLE,
063600* BANKOPER'S ENTRIES AND THIS RUN'S NEW INTEREST/FEE
063700* ENTRIES TOGETHER, IN ARRIVAL ORDER.
063800  920-SAVE-TRANSACTIONS.
063900      PERFORM 921-WRITE-ONE-TRANSACTION
064000          VARYING WS-SUB1 FROM 1 BY 1
064100          UNTIL WS-SUB1 > WS-TXN-COUNT.
064200 
064300  921-WRITE-ONE-TRANSACTION.
064400      MOVE TXX-ACCT-NUMBER (WS-SUB1) TO TXN-ACCT-NUMBER.
064500      MOVE TXX-TYPE (WS-SUB1)        TO TXN-TYPE.
064600      MOVE TXX-AMOUNT (WS-SUB1)      TO TXN-AMOUNT.
064700      MOVE TXX-DATE (WS-SUB1)        TO TXN-DATE.
064800      MOVE TXX-DEST-ACCT (WS-SUB1)   TO TXN-DEST-ACCT.
064900      WRITE TXN-REC-FD FROM TXN-FILE-RECORD.
065000 
065100******************************************************************
065200* 990-CLOSE-FILES - THE THREE MASTERS ARE ALREADY CLOSED BY
065300* 795-CLOSE-LOAD-FILES ON A CANCELLED RUN (THEY WERE NEVER
065400* REOPENED FOR OUTPUT), SO ONLY CLOSE THEM HERE WHEN THE
065500* RUN ACTUALLY REWROTE THEM.
065600  990-CLOSE-FILES.
065700      IF NOT WS-RUN-IS-CANCELLED
065800          CLOSE ACCOUNTS-FILE
065900          CLOSE INVESTMENTS-FILE
066000          CLOSE TRANSACTIONS-FILE
066100      END-IF.
066200      CLOSE PARMS-FILE.
066300      CLOSE REPORT-FILE.
066400 
