000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF POTATO'S BANK DATA CENTER
000300* ALL RIGHTS RESERVED
000400******************************************************************
000500* PROGRAM:  BANKOPER
000600*
000700* AUTHOR :  D. Silveira
000800*
000900* READS THE DAILY OPERATIONS FILE AND POSTS DEPOSITS,
001000* WITHDRAWALS, TRANSFERS, INVESTMENT CREATE/LIQUIDATE AND
001100* STATEMENT REQUESTS AGAINST THE CLIENT/ACCOUNT MASTERS,
001200* THEN REWRITES ALL FOUR MASTER FILES FOR THE NEXT RUN.
001300*
001400******************************************************************
001500*
001600* CHANGE LOG
001700* ----------
001800* 1991-03-15 DS     ORIGINAL CODING - CR-1043.
001900* 1991-04-02 DS     ADDED INVESTMENT ACCOUNT TYPE AND BASE
002000*            DS     INTEREST RATE DEFAULT OF 5 PERCENT.
002100* 1991-09-18 RMT    TRANSFER OPERATION NOW REJECTS A REQUEST
002200*            RMT    WHERE SOURCE AND DEST ACCOUNT ARE EQUAL.
002300* 1992-02-27 DS     ADD-CLIENT NOW VALIDATES THE CPF FORMAT
002400*            DS     BEFORE THE DUPLICATE-CPF CHECK - CR-1180.
002500* 1993-06-11 JCP    STATEMENT REQUEST PRINTS CURRENT VALUE OF
002600*            JCP    EACH OPEN INVESTMENT, NOT JUST PRINCIPAL.
002700* 1994-11-30 RMT    CEP VALIDATION PARAGRAPH ADDED - PR00218.
002800* 1996-01-09 DS     STATE CODE TABLE ADDED FOR ADDRESS LOOKUP.
002900* 1997-08-14 AKO    JOURNAL LINE FORMAT CHANGED TO MATCH THE
003000*            AKO    NEW EXTRACT LAYOUT FROM OPERATIONS - PR00341.
003100* 1998-12-03 DS     Y2K-0091.  RUN-DATE CENTURY WINDOW ADDED -
003200*            DS     YEARS 00-49 WINDOW TO 20XX, 50-99 TO 19XX.
003300* 1999-01-22 DS     Y2K-0091.  VERIFIED OPEN-DATE/TXN-DATE
003400*            DS     FIELDS CARRY A FULL 4-DIGIT YEAR ON DISK.
003500* 2001-05-07 AKO    LIQUIDATE-INVESTMENT NOW JOURNALS THE
003600*            AKO    INTEREST PORTION SEPARATELY - CR-1402.
003700* 2002-10-15 JCP    ACCOUNT TABLE WIDENED TO 2000 ENTRIES.
003800* 2009-03-04 RMT    STATEMENT EXTRACT NOW PRINTS INITIAL AND
003900*            RMT    CURRENT VALUE PLUS THE BASE RATE FOR EACH
004000*            RMT    OPEN INVESTMENT, NOT JUST CURRENT VALUE -
004100*            RMT    PR00377.
004200* 2011-07-19 AKO    JOURNAL/EXTRACT AMOUNT LITERAL NOW CARRIES
004300*            AKO    THE '$' SIGN REQUIRED BY THE EXTRACT FORMAT
004400*            AKO    STANDARD - CR-1488.
004500* 2013-02-22 JCP    LIQUIDATE-INVESTMENT'S DEPOSIT ENTRY NOW
004600*            JCP    JOURNALS THE FULL CURRENT VALUE INSTEAD OF
004700*            JCP    BARE PRINCIPAL - THE SEPARATE INTEREST
004800*            JCP    ENTRY WAS UNDERSTATING THE CREDIT - PR00402.
004900* 2015-05-08 DS     COMPOUND VALUATION YEARS FIELD WIDENED TO
005000*            DS     FOUR DECIMAL PLACES SO A PARTIAL-YEAR
005100*            DS     HOLDING PERIOD COMPOUNDS CORRECTLY - PR00311.
005200* 2016-09-20 RMT    EXTRACT HEADER NOW READS '=== ACCOUNT
005300*            RMT    EXTRACT ===' OR '=== INVESTMENT ACCOUNT
005400*            RMT    EXTRACT ===' AND THE BASE RATE LINE READS
005500*            RMT    AS A PERCENT, PER THE AUDIT STANDARD -
005600*            RMT    PR00318.
005700* 2018-04-11 JCP    DROPPED THE UPSI-0 RERUN-AFTER-ABEND
005800*            JCP    BANNER SWITCH - OPERATIONS NEVER WIRED A
005900*            JCP    REAL ABEND RESTART PROCEDURE TO IT AND THE
006000*            JCP    OPENING LINE SHOULD ALWAYS PRINT - PR00421.
006100* 2019-02-06 AKO    CEP VALIDATION NOW COUNTS EVERY DIGIT IN
006200*            AKO    THE 9-POSITION HOLD AREA INSTEAD OF
006300*            AKO    STOPPING AT THE 8TH - A 9-DIGIT CEP WITH
006400*            AKO    NO DASH WAS SLIPPING THROUGH AS VALID -
006500*            AKO    PR00419.
006600******************************************************************
006700 
006800  IDENTIFICATION DIVISION.
006900  PROGRAM-ID. BANKOPER.
007000  AUTHOR. D. SILVEIRA.
007100  INSTALLATION. POTATOS BANK DATA CENTER.
007200  DATE-WRITTEN. 03/15/1991.
007300  DATE-COMPILED.
007400  SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
007500 
007600******************************************************************
007700  ENVIRONMENT DIVISION.
007800  INPUT-OUTPUT SECTION.
007900  FILE-CONTROL.
008000 
008100      SELECT CLIENTS-FILE      ASSIGN TO CLIFILE
008200             ACCESS IS SEQUENTIAL
008300             FILE STATUS IS WS-CLI-STATUS.
008400 
008500      SELECT ACCOUNTS-FILE     ASSIGN TO ACTFILE
008600             ACCESS IS SEQUENTIAL
008700             FILE STATUS IS WS-ACT-STATUS.
008800 
008900      SELECT INVESTMENTS-FILE  ASSIGN TO INVFILE
009000             ACCESS IS SEQUENTIAL
009100             FILE STATUS IS WS-INV-STATUS.
009200 
009300      SELECT TRANSACTIONS-FILE ASSIGN TO TXNFILE
009400             ACCESS IS SEQUENTIAL
009500             FILE STATUS IS WS-TXN-STATUS.
009600 
009700      SELECT OPERATIONS-FILE   ASSIGN TO OPRFILE
009800             ACCESS IS SEQUENTIAL
009900             FILE STATUS IS WS-OPR-STATUS.
010000 
010100      SELECT REPORT-FILE       ASSIGN TO RPTFILE
010200             ACCESS IS SEQUENTIAL
010300             FILE STATUS IS WS-RPT-STATUS.
010400 
010500******************************************************************
010600  DATA DIVISION.
010700  FILE SECTION.
010800 
010900  FD  CLIENTS-FILE
011000      RECORDING MODE IS F.
011100  01  CLI-REC-FD               PIC X(183).
011200 
011300  FD  ACCOUNTS-FILE
011400      RECORDING MODE IS F.
011500  01  ACT-REC-FD               PIC X(90).
011600 
011700  FD  INVESTMENTS-FILE
011800      RECORDING MODE IS F.
011900  01  INV-REC-FD               PIC X(60).
012000 
012100  FD  TRANSACTIONS-FILE
012200      RECORDING MODE IS F.
012300  01  TXN-REC-FD               PIC X(56).
012400 
012500  FD  OPERATIONS-FILE
012600      RECORDING MODE IS F.
012700  01  OPR-REC-FD               PIC X(142).
012800 
012900  FD  REPORT-FILE
013000      RECORDING MODE IS F.
013100  01  REPORT-RECORD            PIC X(132).
013200 
013300******************************************************************
013400  WORKING-STORAGE SECTION.
013500******************************************************************
013600 
013700* FILE-RECORD SHAPES - SEE EACH COPYBOOK'S OWN BANNER.
013800  COPY CLICOPY.
013900  COPY ACTCOPY.
014000  COPY INVCOPY.
014100  COPY TXNCOPY.
014200  COPY OPRCOPY.
014300 
014400******************************************************************
014500* SCRATCH SUBSCRIPTS AND A LOOP-CONTROL FLAG - STANDALONE 77-
014600* LEVELS, NOT PART OF ANY GROUP, THE WAY THE SHOP'S OLDER
014700* PROGRAMS CARRY THEIR WORK SUBSCRIPTS.
014800  77  WS-SUB1                 PIC 9(05) COMP VALUE 0.
014900  77  WS-SUB2                 PIC 9(05) COMP VALUE 0.
015000  77  WS-SUB3                 PIC 9(05) COMP VALUE 0.
015100  77  WS-STR-PTR              PIC 9(04) COMP VALUE 1.
015200  77  WS-SHIFT-IDX            PIC 9(02) COMP VALUE 0.
015300 
015400******************************************************************
015500  01  WS-FILE-STATUSES.
015600      05  WS-CLI-STATUS           PIC X(02) VALUE SPACES.
015700      05  WS-ACT-STATUS           PIC X(02) VALUE SPACES.
015800      05  WS-INV-STATUS           PIC X(02) VALUE SPACES.
015900      05  WS-TXN-STATUS           PIC X(02) VALUE SPACES.
016000      05  WS-OPR-STATUS           PIC X(02) VALUE SPACES.
016100      05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.
016200      05  FILLER                  PIC X(06) VALUE SPACES.
016300 
016400  01  WS-SWITCHES.
016500      05  WS-OPR-EOF              PIC X     VALUE 'N'.
016600          88  WS-OPR-AT-EOF             VALUE 'Y'.
016700      05  WS-CPF-VALID            PIC X     VALUE 'N'.
016800          88  WS-CPF-IS-VALID           VALUE 'Y'.
016900      05  WS-CEP-VALID            PIC X     VALUE 'N'.
017000          88  WS-CEP-IS-VALID           VALUE 'Y'.
017100      05  WS-OPER-OK              PIC X     VALUE 'Y'.
017200          88  WS-OPER-FAILED            VALUE 'N'.
017300      05  WS-STATE-VALID          PIC X     VALUE 'N'.
017400          88  WS-STATE-IS-VALID         VALUE 'Y'.
017500      05  FILLER                  PIC X(04) VALUE SPACES.
017600 
017700  01  WS-COUNTERS.
017800      05  WS-CLIENT-COUNT         PIC 9(04) COMP VALUE 0.
017900      05  WS-ADDRESS-COUNT        PIC 9(04) COMP VALUE 0.
018000      05  WS-ACCOUNT-COUNT        PIC 9(04) COMP VALUE 0.
018100      05  WS-TXN-COUNT            PIC 9(05) COMP VALUE 0.
018200      05  WS-OPER-READ-COUNT      PIC 9(05) COMP VALUE 0.
018300      05  WS-OPER-BAD-COUNT       PIC 9(05) COMP VALUE 0.
018400      05  WS-SIMPLE-CT-OPENED     PIC 9(04) COMP VALUE 0.
018500      05  WS-INVEST-CT-OPENED     PIC 9(04) COMP VALUE 0.
018600      05  WS-DEST-SUB             PIC 9(05) COMP VALUE 0.
018700      05  WS-TXN-DESC-SUB         PIC 9(02) COMP VALUE 0.
018800      05  WS-TRIM-MAXLEN          PIC 9(02) COMP VALUE 0.
018900      05  WS-TRIM-RESULT-LEN      PIC 9(02) COMP VALUE 0.
019000      05  FILLER                  PIC X(04) VALUE SPACES.
019100 
019200  01  WS-WORK-FIELDS.
019300      05  WS-CPF-HOLD             PIC X(14) VALUE SPACES.
019400      05  WS-CANON-CPF            PIC X(11) VALUE SPACES.
019500      05  WS-CEP-HOLD             PIC X(09) VALUE SPACES.
019600      05  WS-CEP-DIGITS           PIC X(08) VALUE SPACES.
019700      05  WS-CEP-CHAR             PIC X(01) VALUE SPACE.
019800      05  WS-STATE-NAME           PIC X(20) VALUE SPACES.
019900      05  WS-LOOKUP-STATE-CODE    PIC X(02) VALUE SPACES.
020000      05  WS-AMOUNT               PIC S9(9)V99 COMP-3 VALUE 0.
020100      05  WS-EDIT-AMOUNT          PIC ZZZZZZ9.99.
020200      05  WS-EDIT-AMOUNT2         PIC ZZZZZZ9.99.
020300      05  WS-EDIT-PCT             PIC ZZ9.99.
020400      05  WS-TRIM-SOURCE          PIC X(40) VALUE SPACES.
020500      05  WS-FORMATTED-ADDRESS    PIC X(132) VALUE SPACES.
020600      05  WS-ERROR-MSG            PIC X(60) VALUE SPACES.
020700      05  FILLER                  PIC X(04) VALUE SPACES.
020800 
020900  01  WS-JRN-PARMS.
021000      05  WS-JRN-ACCT             PIC 9(06) COMP VALUE 0.
021100      05  WS-JRN-TYPE             PIC X(10) VALUE SPACES.
021200      05  WS-JRN-AMOUNT           PIC S9(9)V99 COMP-3 VALUE 0.
021300      05  WS-JRN-DEST             PIC 9(06) COMP VALUE 0.
021400      05  FILLER                  PIC X(04) VALUE SPACES.
021500 
021600  01  WS-INVEST-WORK.
021700      05  WS-INV-ACCT-SLOT        PIC 9(05) COMP VALUE 0.
021800      05  WS-INV-SLOT             PIC 9(02) COMP VALUE 0.
021900      05  WS-INV-YEARS            PIC 9(03)V9(04) COMP-3.
022000      05  WS-INV-ONE-PLUS-RATE    PIC 9(03)V9(06) COMP-3.
022100      05  WS-INV-CURRENT-VALUE    PIC S9(9)V99 COMP-3.
022200      05  WS-INV-INTEREST-PART    PIC S9(9)V99 COMP-3.
022300      05  FILLER                  PIC X(04) VALUE SPACES.
022400 
022500******************************************************************
022600* SYSTEM DATE/TIME AND RUN-DATE CONSTRUCTION - SEE 805-
022700* BUILD-RUN-DATE.  WS-CENTURY IS THE Y2K WINDOW (Y2K-0091).
022800  01  WS-DATE-WORK.
022900      05  WS-SYSTEM-DATE-AND-TIME.
023000          10  WS-CURRENT-DATE.
023100              15  WS-CURRENT-YEAR     PIC 9(02).
023200              15  WS-CURRENT-MONTH    PIC 9(02).
023300              15  WS-CURRENT-DAY      PIC 9(02).
023400          10  WS-CURRENT-TIME.
023500              15  WS-CURRENT-HOUR     PIC 9(02).
023600              15  WS-CURRENT-MINUTE   PIC 9(02).
023700              15  WS-CURRENT-SECOND   PIC 9(02).
023800              15  WS-CURRENT-HNDSEC   PIC 9(02).
023900      05  WS-CENTURY              PIC X(02) VALUE SPACES.
024000      05  WS-RUN-DATE             PIC X(19) VALUE SPACES.
024100      05  FILLER                  PIC X(04) VALUE SPACES.
024200 
024300******************************************************************
024400* CLIENT AND ADDRESS TABLES - SUBSCRIPTED LINEARLY, SEARCHED
024500* BY 3100-FIND-CLIENT-BY-CPF.  SLOT REUSE IS NOT ATTEMPTED;
024600* ADD-CLIENT ALWAYS APPENDS AT WS-CLIENT-COUNT + 1.
024700  01  WS-CLIENT-TABLE-AREA.
024800      05  WS-CLIENT-TABLE OCCURS 2000 TIMES.
024900          10  CLT-CPF             PIC X(11).
025000          10  CLT-NAME            PIC X(40).
025100          10  CLT-IN-USE          PIC X(01).
025200              88  CLT-SLOT-USED         VALUE 'Y'.
025300          10  FILLER              PIC X(04).
025400 
025500  01  WS-ADDRESS-TABLE-AREA.
025600      05  WS-ADDRESS-TABLE OCCURS 2000 TIMES.
025700          10  ADX-CPF             PIC X(11).
025800          10  ADX-STREET          PIC X(40).
025900          10  ADX-HOUSE-NUMBER    PIC X(10).
026000          10  ADX-COMPLEMENT      PIC X(20).
026100          10  ADX-NEIGHBORHOOD    PIC X(30).
026200          10  ADX-CITY            PIC X(30).
026300          10  ADX-STATE           PIC X(02).
026400          10  ADX-CEP             PIC X(09).
026500          10  ADX-TYPE            PIC X(12).
026600          10  ADX-LOCATION-TYPE   PIC X(12).
026700          10  ADX-IN-USE          PIC X(01).
026800              88  ADX-SLOT-USED         VALUE 'Y'.
026900          10  FILLER              PIC X(04).
027000 
027100******************************************************************
027200* ACCOUNT TABLE - SLOT NUMBER EQUALS ACCOUNT NUMBER (NUMBERS
027300* ARE HANDED OUT SEQUENTIALLY, NEVER REUSED), SO LOOKUP IS A
027400* BOUNDS CHECK, NOT A SEARCH - SEE 3160-FIND-ACCOUNT-BY-NUM.
027500  01  WS-ACCOUNT-TABLE-AREA.
027600      05  WS-ACCOUNT-TABLE OCCURS 2000 TIMES.
027700          10  ACX-NUMBER          PIC 9(06) COMP.
027800          10  ACX-AGENCY          PIC X(20).
027900          10  ACX-BALANCE         PIC S9(9)V99 COMP-3.
028000          10  ACX-CPF             PIC X(11).
028100          10  ACX-TYPE            PIC X(10).
028200              88  ACX-IS-SIMPLE         VALUE 'SIMPLE'.
028300              88  ACX-IS-INVESTMENT     VALUE 'INVESTMENT'.
028400          10  ACX-INTEREST-RATE   PIC 9(03)V9(06) COMP-3.
028500          10  ACX-OPEN-DATE       PIC X(19).
028600          10  ACX-IN-USE          PIC X(01).
028700              88  ACX-SLOT-USED         VALUE 'Y'.
028800          10  FILLER              PIC X(04).
028900          10  ACX-INV-COUNT       PIC 9(02) COMP.
029000          10  ACX-INVESTMENT OCCURS 0 TO 20 TIMES
029100                  DEPENDING ON ACX-INV-COUNT.
029200              15  ACX-INV-NAME        PIC X(20).
029300              15  ACX-INV-PRINCIPAL   PIC S9(9)V99 COMP-3.
029400              15  ACX-INV-RATE        PIC 9(03)V9(06) COMP-3.
029500              15  ACX-INV-MONTHS      PIC 9(04) COMP.
029600 
029700******************************************************************
029800* JOURNAL TABLE - ONE FLAT TABLE FOR EVERY ACCOUNT, ENTRIES
029900* KEPT IN ARRIVAL ORDER.  2620-PRINT-HISTORY SCANS IT ONCE
030000* PER STATEMENT, SELECTING ON TXX-ACCT-NUMBER.
030100  01  WS-TXN-TABLE-AREA.
030200      05  WS-TXN-TABLE OCCURS 20000 TIMES.
030300          10  TXX-ACCT-NUMBER     PIC 9(06) COMP.
030400          10  TXX-TYPE            PIC X(10).
030500              88  TXX-IS-DEPOSIT        VALUE 'DEPOSIT'.
030600              88  TXX-IS-WITHDRAWAL     VALUE 'WITHDRAWAL'.
030700              88  TXX-IS-TRANSFER       VALUE 'TRANSFER'.
030800              88  TXX-IS-INTEREST       VALUE 'INTEREST'.
030900              88  TXX-IS-FEE            VALUE 'FEE'.
031000          10  TXX-AMOUNT          PIC S9(9)V99 COMP-3.
031100          10  TXX-DATE            PIC X(19).
031200          10  TXX-DEST-ACCT       PIC 9(06) COMP.
031300          10  FILLER              PIC X(04).
031400 
031500******************************************************************
031600* BRAZILIAN STATE CODE TABLE - ONE LITERAL, 27 SLOTS OF
031700* 2-CHAR CODE + 20-CHAR NAME, REDEFINED AS A TABLE - THE WAY
031800* TXNCOPY BUILDS THE TRANSACTION-TYPE DISPLAY TEXT TABLE.
031900* LOOKED UP BY 3130-LOOKUP-STATE.
032000  01  WS-STATE-LITERAL.
032100     05  FILLER PIC X(594) VALUE 'ACAcre                ALAlagoas 
032200-    '            APAmapa               AMAmazonas            BABa
032300-    'hia               CECeara               DFDistrito Federal  
032400-    '  ESEspirito Santo      GOGoias               MAMaranhao    
032500-    '        MTMato Grosso         MSMato Grosso do Sul  MGMinas 
032600-    'Gerais        PAPara                PBParaiba             PR
032700-    'Parana              PEPernambuco          PIPiaui           
032800-    '    RJRio de Janeiro      RNRio Grande do Norte RSRio Grande
032900-    ' do Sul   RORondonia            RRRoraima             SCSant
033000-    'a Catarina      SPSao Paulo           SESergipe             
033100-    'TOTocantins           '.
033200  01  WS-STATE-TABLE REDEFINES WS-STATE-LITERAL.
033300      05  STT-ENTRY OCCURS 27 TIMES.
033400          10  STT-CODE            PIC X(02).
033500          10  STT-NAME            PIC X(20).
033600 
033700******************************************************************
033800* TRANSACTION-TYPE DISPLAY TEXT LENGTHS (1=DEPOSIT 2=WITHDRL
033900* 3=TRANSFER 4=INTEREST 5=FEE) - THE UNPADDED LENGTH OF EACH
034000* TXN-DESC-ENTRY SLOT IN TXNCOPY, SO 2900-FORMAT-JOURNAL-LINE
034100* CAN STRING THE EXACT TEXT WITHOUT THE TRAILING PAD (A PLAIN
034200* 'DELIMITED BY SPACE' WOULD CUT 'INTEREST EARNED' AT THE
034300* FIRST BLANK).  SAME REDEFINES-OF-LITERAL IDIOM AS ABOVE.
034400  01  WS-TXN-DESC-LEN-LITERAL.
034500      05  FILLER PIC X(10) VALUE '0710081511'.
034600  01  WS-TXN-DESC-LEN-TABLE REDEFINES WS-TXN-DESC-LEN-LITERAL.
034700      05  WS-TXN-DESC-LEN OCCURS 5 TIMES PIC 9(02).
034800 
034900******************************************************************
035000  PROCEDURE DIVISION.
035100******************************************************************
035200 
035300  000-MAIN.
035400      PERFORM 700-OPEN-FILES.
035500      PERFORM 750-LOAD-CLIENTS THRU 758-LOAD-CLIENTS-EXIT.
035600      PERFORM 760-LOAD-ACCOUNTS.
035700      PERFORM 770-LOAD-INVESTMENTS.
035800      PERFORM 780-LOAD-TRANSACTIONS.
035900      PERFORM 795-CLOSE-LOAD-FILES.
036000      PERFORM 800-INIT-REPORT.
036100      PERFORM 2000-PROCESS-OPERATIONS
036200              UNTIL WS-OPR-AT-EOF.
036300      PERFORM 850-REPORT-OPER-STATS.
036400      PERFORM 895-OPEN-SAVE-FILES.
036500      PERFORM 900-SAVE-CLIENTS.
036600      PERFORM 910-SAVE-ACCOUNTS.
036700      PERFORM 920-SAVE-INVESTMENTS.
036800      PERFORM 930-SAVE-TRANSACTIONS.
036900      PERFORM 990-CLOSE-FILES.
037000      STOP RUN.
037100 
037200******************************************************************
037300* FILE OPEN/LOAD/SAVE - NUMBERED IN THE SHOP'S USUAL
037400* 700/730/790-SERIES BATCH-UTILITY BLOCK.
037500  700-OPEN-FILES.
037600      OPEN INPUT  CLIENTS-FILE
037700                  ACCOUNTS-FILE
037800                  INVESTMENTS-FILE
037900                  TRANSACTIONS-FILE
038000                  OPERATIONS-FILE.
038100      OPEN OUTPUT REPORT-FILE.
038200      PERFORM 805-BUILD-RUN-DATE.
038300 
038400* LOAD-CLIENTS IS DRIVEN BY GO TO RATHER THAN A PERFORM-UNTIL
038500* LOOP - THE ORIGINAL SKELETON FOR THIS READ/STORE/REREAD CYCLE
038600* PREDATES THIS SHOP'S STRUCTURED-PERFORM STANDARD, AND IT WAS
038700* NEVER WORTH RECODING.  000-MAIN PERFORMS THE WHOLE RANGE,
038800* 750 THRU 758, SO CONTROL RETURNS THERE WHEN THE FILE IS DONE.
038900  750-LOAD-CLIENTS.
039000      PERFORM 751-READ-CLIENTS-FILE.
039100  752-STORE-CLIENT-OR-ADDRESS.
039200      IF WS-CLI-STATUS = '10'
039300          GO TO 758-LOAD-CLIENTS-EXIT
039400      END-IF.
039500      IF CLI-TYPE-TAG = 'CLIENT '
039600          PERFORM 753-STORE-CLIENT
039700      ELSE
039800          IF CLI-TYPE-TAG = 'ADDRESS'
039900              PERFORM 754-STORE-ADDRESS
040000          END-IF
040100      END-IF.
040200      PERFORM 751-READ-CLIENTS-FILE.
040300      GO TO 752-STORE-CLIENT-OR-ADDRESS.
040400 
040500  751-READ-CLIENTS-FILE.
040600      READ CLIENTS-FILE INTO CLI-FILE-RECORD.
040700 
040800  753-STORE-CLIENT.
040900      ADD 1 TO WS-CLIENT-COUNT.
041000      MOVE CLI-CPF           TO CLT-CPF(WS-CLIENT-COUNT).
041100      MOVE CLI-NAME          TO CLT-NAME(WS-CLIENT-COUNT).
041200      MOVE 'Y'               TO CLT-IN-USE(WS-CLIENT-COUNT).
041300 
041400* ATTACH ADDRESS TO THE CLIENT WITH MATCHING CPF - UNKNOWN
041500* CPF MEANS THE RECORD IS IGNORED (SEE 3100).
041600  754-STORE-ADDRESS.
041700      MOVE ADR-CPF TO WS-CANON-CPF.
041800      PERFORM 3100-FIND-CLIENT-BY-CPF.
041900      IF WS-SUB1 > 0
042000          ADD 1 TO WS-ADDRESS-COUNT
042100          MOVE ADR-CPF
042200               TO ADX-CPF(WS-ADDRESS-COUNT)
042300          MOVE ADR-STREET
042400               TO ADX-STREET(WS-ADDRESS-COUNT)
042500          MOVE ADR-HOUSE-NUMBER
042600               TO ADX-HOUSE-NUMBER(WS-ADDRESS-COUNT)
042700          MOVE ADR-COMPLEMENT
042800               TO ADX-COMPLEMENT(WS-ADDRESS-COUNT)
042900          MOVE ADR-NEIGHBORHOOD
043000               TO ADX-NEIGHBORHOOD(WS-ADDRESS-COUNT)
043100          MOVE ADR-CITY
043200               TO ADX-CITY(WS-ADDRESS-COUNT)
043300          MOVE ADR-STATE
043400               TO ADX-STATE(WS-ADDRESS-COUNT)
043500          MOVE ADR-CEP
043600               TO ADX-CEP(WS-ADDRESS-COUNT)
043700          MOVE ADR-TYPE
043800               TO ADX-TYPE(WS-ADDRESS-COUNT)
043900          MOVE ADR-LOCATION-TYPE
044000               TO ADX-LOCATION-TYPE(WS-ADDRESS-COUNT)
044100          MOVE 'Y'
044200               TO ADX-IN-USE(WS-ADDRESS-COUNT)
044300      END-IF.
044400 
044500  758-LOAD-CLIENTS-EXIT.
044600      EXIT.
044700 
044800  760-LOAD-ACCOUNTS.
044900      PERFORM 761-READ-ACCOUNTS-FILE.
045000      PERFORM 762-STORE-ACCOUNT
045100              UNTIL WS-ACT-STATUS = '10'.
045200 
045300  761-READ-ACCOUNTS-FILE.
045400      READ ACCOUNTS-FILE INTO ACT-FILE-RECORD.
045500 
045600* UNKNOWN CLIENT CPF -> WARNING, ACCOUNT RECORD SKIPPED.
045700  762-STORE-ACCOUNT.
045800      IF WS-ACT-STATUS NOT = '10'
045900          MOVE ACT-CPF TO WS-CANON-CPF
046000          PERFORM 3100-FIND-CLIENT-BY-CPF
046100          IF WS-SUB1 = 0
046200              MOVE SPACES TO REPORT-RECORD
046300              STRING '*** WARNING - UNKNOWN CLIENT FOR '
046400                         DELIMITED BY SIZE
046500                     'ACCOUNT ' DELIMITED BY SIZE
046600                     ACT-NUMBER DELIMITED BY SIZE
046700                     INTO REPORT-RECORD
046800              END-STRING
046900              WRITE REPORT-RECORD
047000          ELSE
047100              MOVE ACT-NUMBER TO WS-SUB2
047200              MOVE ACT-NUMBER
047300                   TO ACX-NUMBER(WS-SUB2)
047400              MOVE ACT-AGENCY
047500                   TO ACX-AGENCY(WS-SUB2)
047600              MOVE ACT-BALANCE
047700                   TO ACX-BALANCE(WS-SUB2)
047800              MOVE ACT-CPF
047900                   TO ACX-CPF(WS-SUB2)
048000              MOVE ACT-TYPE
048100                   TO ACX-TYPE(WS-SUB2)
048200              MOVE ACT-INTEREST-RATE
048300                   TO ACX-INTEREST-RATE(WS-SUB2)
048400              MOVE ACT-OPEN-DATE
048500                   TO ACX-OPEN-DATE(WS-SUB2)
048600              MOVE 'Y'
048700                   TO ACX-IN-USE(WS-SUB2)
048800              MOVE 0
048900                   TO ACX-INV-COUNT(WS-SUB2)
049000              IF WS-SUB2 > WS-ACCOUNT-COUNT
049100                  MOVE WS-SUB2 TO WS-ACCOUNT-COUNT
049200              END-IF
049300          END-IF
049400          PERFORM 761-READ-ACCOUNTS-FILE
049500      END-IF.
049600 
049700  770-LOAD-INVESTMENTS.
049800      PERFORM 771-READ-INVESTMENTS-FILE.
049900      PERFORM 772-STORE-INVESTMENT
050000              UNTIL WS-INV-STATUS = '10'.
050100 
050200  771-READ-INVESTMENTS-FILE.
050300      READ INVESTMENTS-FILE INTO INV-FILE-RECORD.
050400 
050500* NON-INVESTMENT OR UNKNOWN ACCOUNT -> RECORD IGNORED.  THE
050600* BALANCE IS NOT TOUCHED - THE MONEY ALREADY LEFT THE ACCOUNT
050700* WHEN THE INVESTMENT WAS ORIGINALLY MADE.
050800  772-STORE-INVESTMENT.
050900      IF WS-INV-STATUS NOT = '10'
051000          MOVE INV-ACCT-NUMBER TO WS-SUB2
051100          IF WS-SUB2 > 0 AND WS-SUB2 NOT > WS-ACCOUNT-COUNT
051200             AND ACX-IS-INVESTMENT(WS-SUB2)
051300              ADD 1 TO ACX-INV-COUNT(WS-SUB2)
051400              MOVE ACX-INV-COUNT(WS-SUB2) TO WS-INV-SLOT
051500              MOVE INV-NAME
051600                   TO ACX-INV-NAME(WS-SUB2, WS-INV-SLOT)
051700              MOVE INV-PRINCIPAL
051800                   TO ACX-INV-PRINCIPAL(WS-SUB2, WS-INV-SLOT)
051900              MOVE INV-ANNUAL-RATE
052000                   TO ACX-INV-RATE(WS-SUB2, WS-INV-SLOT)
052100              MOVE INV-MONTHS-ELAPSED
052200                   TO ACX-INV-MONTHS(WS-SUB2, WS-INV-SLOT)
052300          END-IF
052400          PERFORM 771-READ-INVESTMENTS-FILE
052500      END-IF.
052600 
052700  780-LOAD-TRANSACTIONS.
052800      PERFORM 781-READ-TRANSACTIONS-FILE.
052900      PERFORM 782-STORE-TRANSACTION
053000              UNTIL WS-TXN-STATUS = '10'.
053100 
053200  781-READ-TRANSACTIONS-FILE.
053300      READ TRANSACTIONS-FILE INTO TXN-FILE-RECORD.
053400 
053500* UNKNOWN ACCOUNT -> RECORD IGNORED.
053600  782-STORE-TRANSACTION.
053700      IF WS-TXN-STATUS NOT = '10'
053800          MOVE TXN-ACCT-NUMBER TO WS-SUB2
053900          IF WS-SUB2 > 0 AND WS-SUB2 NOT > WS-ACCOUNT-COUNT
054000             AND ACX-SLOT-USED(WS-SUB2)
054100              ADD 1 TO WS-TXN-COUNT
054200              MOVE TXN-ACCT-NUMBER
054300                   TO TXX-ACCT-NUMBER(WS-TXN-COUNT)
054400              MOVE TXN-TYPE
054500                   TO TXX-TYPE(WS-TXN-COUNT)
054600              MOVE TXN-AMOUNT
054700                   TO TXX-AMOUNT(WS-TXN-COUNT)
054800              MOVE TXN-DATE
054900                   TO TXX-DATE(WS-TXN-COUNT)
055000              MOVE TXN-DEST-ACCT
055100                   TO TXX-DEST-ACCT(WS-TXN-COUNT)
055200          END-IF
055300          PERFORM 781-READ-TRANSACTIONS-FILE
055400      END-IF.
055500 
055600  795-CLOSE-LOAD-FILES.
055700      CLOSE CLIENTS-FILE
055800            ACCOUNTS-FILE
055900            INVESTMENTS-FILE
056000            TRANSACTIONS-FILE.
056100 
056200  800-INIT-REPORT.
056300      MOVE SPACES TO REPORT-RECORD.
056400      STRING '=== POTATOS BANK DAILY OPERATIONS RUN ==='
056500                 DELIMITED BY SIZE
056600             ' ' DELIMITED BY SIZE
056700             WS-RUN-DATE DELIMITED BY SIZE
056800             INTO REPORT-RECORD
056900      END-STRING.
057000      WRITE REPORT-RECORD.
057100 
057200* Y2K-0091 - CENTURY WINDOW: YEARS 00-49 ARE 20XX, 50-99 ARE
057300* 19XX.  GOOD UNTIL THIS PROGRAM RETIRES.
057400  805-BUILD-RUN-DATE.
057500      ACCEPT WS-CURRENT-DATE FROM DATE.
057600      ACCEPT WS-CURRENT-TIME FROM TIME.
057700      IF WS-CURRENT-YEAR < 50
057800          MOVE '20' TO WS-CENTURY
057900      ELSE
058000          MOVE '19' TO WS-CENTURY
058100      END-IF.
058200      STRING WS-CENTURY       DELIMITED BY SIZE
058300             WS-CURRENT-YEAR  DELIMITED BY SIZE
058400             '-'              DELIMITED BY SIZE
058500             WS-CURRENT-MONTH DELIMITED BY SIZE
058600             '-'              DELIMITED BY SIZE
058700             WS-CURRENT-DAY   DELIMITED BY SIZE
058800             ' '              DELIMITED BY SIZE
058900             WS-CURRENT-HOUR  DELIMITED BY SIZE
059000             ':'              DELIMITED BY SIZE
059100             WS-CURRENT-MINUTE DELIMITED BY SIZE
059200             ':'              DELIMITED BY SIZE
059300             WS-CURRENT-SECOND DELIMITED BY SIZE
059400             INTO WS-RUN-DATE
059500      END-STRING.
059600 
059700******************************************************************
059800* OPERATIONS DISPATCH - BATCH REPLACEMENT FOR THE OLD TELLER
059900* MENU.  EVALUATE ON THE OPCODE 88-LEVELS, ONE WHEN PER
060000* REQUEST TYPE, THE SAME WAY THIS SHOP EVALUATES ANY OTHER
060100* COMMAND-CODE FIELD.
060200  2000-PROCESS-OPERATIONS.
060300      PERFORM 2010-READ-OPERATION.
060400      IF NOT WS-OPR-AT-EOF
060500          ADD 1 TO WS-OPER-READ-COUNT
060600          MOVE 'N' TO WS-OPER-OK
060700          MOVE SPACES TO WS-ERROR-MSG
060800          EVALUATE TRUE
060900              WHEN OPR-IS-ADMIT-CLIENT
061000                  PERFORM 2700-ADMIT-CLIENT
061100              WHEN OPR-IS-OPEN-ACCOUNT
061200                  PERFORM 2800-OPEN-ACCOUNT
061300              WHEN OPR-IS-DEPOSIT
061400                  PERFORM 2100-DEPOSIT
061500              WHEN OPR-IS-WITHDRAWAL
061600                  PERFORM 2200-WITHDRAWAL
061700              WHEN OPR-IS-TRANSFER
061800                  PERFORM 2300-TRANSFER
061900              WHEN OPR-IS-INVEST-CREATE
062000                  PERFORM 2400-INVEST-CREATE
062100              WHEN OPR-IS-INVEST-LIQUID
062200                  PERFORM 2500-INVEST-LIQUIDATE
062300              WHEN OPR-IS-STATEMENT
062400                  PERFORM 2600-STATEMENT
062500              WHEN OTHER
062600                  MOVE 'UNRECOGNIZED OPCODE' TO WS-ERROR-MSG
062700          END-EVALUATE
062800          IF WS-OPER-FAILED
062900              PERFORM 299-REPORT-BAD-OPER
063000          END-IF
063100      END-IF.
063200 
063300  2010-READ-OPERATION.
063400      READ OPERATIONS-FILE INTO OPR-FILE-RECORD
063500          AT END MOVE 'Y' TO WS-OPR-EOF
063600      END-READ.
063700 
063800  299-REPORT-BAD-OPER.
063900      ADD 1 TO WS-OPER-BAD-COUNT.
064000      MOVE SPACES TO REPORT-RECORD.
064100      STRING '*** REJECTED - ' DELIMITED BY SIZE
064200             OPR-OPCODE        DELIMITED BY SIZE
064300             ' - '             DELIMITED BY SIZE
064400             WS-ERROR-MSG      DELIMITED BY SIZE
064500             INTO REPORT-RECORD
064600      END-STRING.
064700      WRITE REPORT-RECORD.
064800 
064900******************************************************************
065000* ACCOUNT-CORE - DEPOSIT / WITHDRAWAL / TRANSFER.
065100******************************************************************
065200  2100-DEPOSIT.
065300      MOVE OMV-ACCT-NUMBER TO WS-SUB1.
065400      PERFORM 3160-FIND-ACCOUNT-BY-NUMBER.
065500      IF WS-SUB1 = 0
065600          MOVE 'ACCOUNT NOT FOUND' TO WS-ERROR-MSG
065700      ELSE
065800          IF OMV-AMOUNT NOT > 0
065900              MOVE 'DEPOSIT AMOUNT MUST BE POSITIVE'
066000                   TO WS-ERROR-MSG
066100          ELSE
066200              ADD OMV-AMOUNT TO ACX-BALANCE(WS-SUB1)
066300              MOVE WS-SUB1      TO WS-JRN-ACCT
066400              MOVE 'DEPOSIT'    TO WS-JRN-TYPE
066500              MOVE OMV-AMOUNT   TO WS-JRN-AMOUNT
066600              MOVE 0            TO WS-JRN-DEST
066700              PERFORM 2950-APPEND-JOURNAL
066800              MOVE 'Y' TO WS-OPER-OK
066900          END-IF
067000      END-IF.
067100 
067200  2200-WITHDRAWAL.
067300      MOVE OMV-ACCT-NUMBER TO WS-SUB1.
067400      PERFORM 3160-FIND-ACCOUNT-BY-NUMBER.
067500      IF WS-SUB1 = 0
067600          MOVE 'ACCOUNT NOT FOUND' TO WS-ERROR-MSG
067700      ELSE
067800          IF OMV-AMOUNT NOT > 0
067900              MOVE 'WITHDRAWAL AMOUNT MUST BE POSITIVE'
068000                   TO WS-ERROR-MSG
068100          ELSE
068200              IF OMV-AMOUNT > ACX-BALANCE(WS-SUB1)
068300                  MOVE 'INSUFFICIENT FUNDS' TO WS-ERROR-MSG
068400              ELSE
068500                  SUBTRACT OMV-AMOUNT
068600                      FROM ACX-BALANCE(WS-SUB1)
068700                  MOVE WS-SUB1         TO WS-JRN-ACCT
068800                  MOVE 'WITHDRAWAL'    TO WS-JRN-TYPE
068900                  COMPUTE WS-JRN-AMOUNT = OMV-AMOUNT * -1
069000                  MOVE 0               TO WS-JRN-DEST
069100                  PERFORM 2950-APPEND-JOURNAL
069200                  MOVE 'Y' TO WS-OPER-OK
069300              END-IF
069400          END-IF
069500      END-IF.
069600 
069700* TRANSFER DEBITS THE SOURCE AND CREDITS THE DESTINATION, EACH
069800* SIDE JOURNALED SEPARATELY SO A STATEMENT ON EITHER ACCOUNT
069900* SHOWS ITS OWN HALF OF THE MOVEMENT.
070000  2300-TRANSFER.
070100      MOVE OMV-ACCT-NUMBER TO WS-SUB1.
070200      PERFORM 3160-FIND-ACCOUNT-BY-NUMBER.
070300      MOVE WS-SUB1 TO WS-SUB2.
070400      MOVE OMV-DEST-ACCT TO WS-SUB1.
070500      PERFORM 3160-FIND-ACCOUNT-BY-NUMBER.
070600      MOVE WS-SUB1 TO WS-SUB3.
070700      IF WS-SUB2 = 0 OR WS-SUB3 = 0
070800          MOVE 'SOURCE OR DEST ACCOUNT NOT FOUND'
070900               TO WS-ERROR-MSG
071000      ELSE
071100          IF WS-SUB2 = WS-SUB3
071200              MOVE 'CANNOT TRANSFER TO SAME ACCOUNT'
071300                   TO WS-ERROR-MSG
071400          ELSE
071500              IF OMV-AMOUNT NOT > 0
071600                  MOVE 'TRANSFER AMOUNT MUST BE POSITIVE'
071700                       TO WS-ERROR-MSG
071800              ELSE
071900                  IF OMV-AMOUNT > ACX-BALANCE(WS-SUB2)
072000                      MOVE 'INSUFFICIENT FUNDS'
072100                           TO WS-ERROR-MSG
072200                  ELSE
072300                      SUBTRACT OMV-AMOUNT
072400                          FROM ACX-BALANCE(WS-SUB2)
072500                      ADD OMV-AMOUNT
072600                          TO ACX-BALANCE(WS-SUB3)
072700                      MOVE WS-SUB2       TO WS-JRN-ACCT
072800                      MOVE 'TRANSFER'    TO WS-JRN-TYPE
072900                      COMPUTE WS-JRN-AMOUNT =
073000                              OMV-AMOUNT * -1
073100                      MOVE WS-SUB3       TO WS-JRN-DEST
073200                      PERFORM 2950-APPEND-JOURNAL
073300                      MOVE WS-SUB3       TO WS-JRN-ACCT
073400                      MOVE 'DEPOSIT'     TO WS-JRN-TYPE
073500                      MOVE OMV-AMOUNT    TO WS-JRN-AMOUNT
073600                      MOVE 0             TO WS-JRN-DEST
073700                      PERFORM 2950-APPEND-JOURNAL
073800                      MOVE 'Y' TO WS-OPER-OK
073900                  END-IF
074000              END-IF
074100          END-IF
074200      END-IF.
074300 
074400******************************************************************
074500* INVEST-ENGINE - CREATE / LIQUIDATE A NAMED INVESTMENT.
074600******************************************************************
074700  2400-INVEST-CREATE.
074800      MOVE OIV-ACCT-NUMBER TO WS-SUB1.
074900      PERFORM 3160-FIND-ACCOUNT-BY-NUMBER.
075000      IF WS-SUB1 = 0
075100          MOVE 'ACCOUNT NOT FOUND' TO WS-ERROR-MSG
075200      ELSE
075300          IF NOT ACX-IS-INVESTMENT(WS-SUB1)
075400              MOVE 'ACCOUNT IS NOT AN INVESTMENT ACCOUNT'
075500                   TO WS-ERROR-MSG
075600          ELSE
075700              IF OIV-AMOUNT NOT > 0
075800                  MOVE 'INVESTMENT AMOUNT MUST BE POSITIVE'
075900                       TO WS-ERROR-MSG
076000              ELSE
076100                  IF OIV-AMOUNT > ACX-BALANCE(WS-SUB1)
076200                      MOVE 'INSUFFICIENT FUNDS'
076300                           TO WS-ERROR-MSG
076400                  ELSE
076500                      PERFORM 3170-FIND-INVESTMENT-BY-NAME
076600                      IF WS-SUB2 > 0
076700                          MOVE 'INVESTMENT NAME ALREADY IN USE'
076800                               TO WS-ERROR-MSG
076900                      ELSE
077000                          SUBTRACT OIV-AMOUNT
077100                              FROM ACX-BALANCE(WS-SUB1)
077200                          ADD 1 TO ACX-INV-COUNT(WS-SUB1)
077300                          MOVE ACX-INV-COUNT(WS-SUB1)
077400                               TO WS-INV-SLOT
077500                          MOVE OIV-INV-NAME TO
077600                             ACX-INV-NAME(WS-SUB1,WS-INV-SLOT)
077700                          MOVE OIV-AMOUNT TO
077800                          ACX-INV-PRINCIPAL(WS-SUB1,WS-INV-SLOT)
077900                          MOVE OIV-ANNUAL-RATE TO
078000                            ACX-INV-RATE(WS-SUB1,WS-INV-SLOT)
078100                          MOVE 0 TO
078200                           ACX-INV-MONTHS(WS-SUB1,WS-INV-SLOT)
078300                          MOVE WS-SUB1      TO WS-JRN-ACCT
078400                          MOVE 'WITHDRAWAL' TO WS-JRN-TYPE
078500                          COMPUTE WS-JRN-AMOUNT =
078600                                  OIV-AMOUNT * -1
078700                          MOVE 0            TO WS-JRN-DEST
078800                          PERFORM 2950-APPEND-JOURNAL
078900                          MOVE 'Y' TO WS-OPER-OK
079000                      END-IF
079100                  END-IF
079200              END-IF
079300          END-IF
079400      END-IF.
079500 
079600* LIQUIDATE CREDITS THE COMPOUNDED CURRENT VALUE BACK TO THE
079700* ACCOUNT, JOURNALS THE PRINCIPAL AS A DEPOSIT AND ANY GAIN
079800* OVER PRINCIPAL AS A SEPARATE INTEREST ENTRY, THEN REMOVES
079900* THE INVESTMENT ROW FROM THE ACCOUNT'S TABLE.
080000  2500-INVEST-LIQUIDATE.
080100      MOVE OIV-ACCT-NUMBER TO WS-SUB1.
080200      PERFORM 3160-FIND-ACCOUNT-BY-NUMBER.
080300      IF WS-SUB1 = 0
080400          MOVE 'ACCOUNT NOT FOUND' TO WS-ERROR-MSG
080500      ELSE
080600          PERFORM 3170-FIND-INVESTMENT-BY-NAME
080700          IF WS-SUB2 = 0
080800              MOVE 'INVESTMENT NOT FOUND' TO WS-ERROR-MSG
080900          ELSE
081000              PERFORM 2510-COMPUTE-CURRENT-VALUE
081100              ADD WS-INV-CURRENT-VALUE TO ACX-BALANCE(WS-SUB1)
081200              MOVE WS-SUB1     TO WS-JRN-ACCT
081300              MOVE 'DEPOSIT'   TO WS-JRN-TYPE
081400              MOVE WS-INV-CURRENT-VALUE
081500                               TO WS-JRN-AMOUNT
081600              MOVE 0           TO WS-JRN-DEST
081700              PERFORM 2950-APPEND-JOURNAL
081800              IF WS-INV-INTEREST-PART > 0
081900                  MOVE WS-SUB1     TO WS-JRN-ACCT
082000                  MOVE 'INTEREST'  TO WS-JRN-TYPE
082100                  MOVE WS-INV-INTEREST-PART TO WS-JRN-AMOUNT
082200                  MOVE 0           TO WS-JRN-DEST
082300                  PERFORM 2950-APPEND-JOURNAL
082400              END-IF
082500              PERFORM 3180-REMOVE-INVESTMENT
082600              MOVE 'Y' TO WS-OPER-OK
082700          END-IF
082800      END-IF.
082900 
083000* COMPOUND VALUATION - CURRENT VALUE = PRINCIPAL TIMES
083100* (1 + ANNUAL RATE) RAISED TO THE NUMBER OF ELAPSED YEARS.
083200* YEARS NOW CARRIES FOUR DECIMAL PLACES - PR00311.
083300  2510-COMPUTE-CURRENT-VALUE.
083400      COMPUTE WS-INV-YEARS =
083500              ACX-INV-MONTHS(WS-SUB1,WS-SUB2) / 12.
083600      COMPUTE WS-INV-ONE-PLUS-RATE =
083700              1 + ACX-INV-RATE(WS-SUB1,WS-SUB2).
083800      COMPUTE WS-INV-CURRENT-VALUE ROUNDED =
083900              ACX-INV-PRINCIPAL(WS-SUB1,WS-SUB2) *
084000              (WS-INV-ONE-PLUS-RATE ** WS-INV-YEARS).
084100      COMPUTE WS-INV-INTEREST-PART =
084200              WS-INV-CURRENT-VALUE -
084300              ACX-INV-PRINCIPAL(WS-SUB1,WS-SUB2).
084400 
084500******************************************************************
084600* STATEMENT - PRINTS THE ACCOUNT HEADER AND A FULL HISTORY OF
084700* JOURNAL ENTRIES FOR ONE ACCOUNT, OLDEST FIRST.
084800******************************************************************
084900  2600-STATEMENT.
085000      MOVE OST-ACCT-NUMBER TO WS-SUB1.
085100      PERFORM 3160-FIND-ACCOUNT-BY-NUMBER.
085200      IF WS-SUB1 = 0
085300          MOVE 'ACCOUNT NOT FOUND' TO WS-ERROR-MSG
085400      ELSE
085500          PERFORM 2610-PRINT-HEADER
085600          PERFORM 2620-PRINT-HISTORY
085700          MOVE 'Y' TO WS-OPER-OK
085800      END-IF.
085900 
086000* WS-SUB1 HOLDS THE ACCOUNT SLOT ON ENTRY - SAVED INTO WS-SUB3
086100* BEFORE 3100 IS CALLED SINCE 3100 OVERWRITES WS-SUB1 WITH THE
086200* CLIENT SLOT, THEN RESTORED BEFORE RETURN.
086300* HEADER LITERAL TELLS SIMPLE FROM INVESTMENT ACCOUNTS APART -
086400* PR00318.
086500  2610-PRINT-HEADER.
086600      MOVE WS-SUB1 TO WS-SUB3.
086700      MOVE ACX-CPF(WS-SUB3) TO WS-CANON-CPF.
086800      PERFORM 3100-FIND-CLIENT-BY-CPF.
086900      IF ACX-IS-INVESTMENT(WS-SUB3)
087000          MOVE '=== Investment Account Extract ==='
087100               TO REPORT-RECORD
087200      ELSE
087300          MOVE '=== Account Extract ===' TO REPORT-RECORD
087400      END-IF.
087500      WRITE REPORT-RECORD.
087600      MOVE SPACES TO REPORT-RECORD.
087700      STRING 'AGENCY ' DELIMITED BY SIZE
087800             ACX-AGENCY(WS-SUB3)       DELIMITED BY SIZE
087900             ' - ACCT #'               DELIMITED BY SIZE
088000             ACX-NUMBER(WS-SUB3)       DELIMITED BY SIZE
088100             INTO REPORT-RECORD
088200      END-STRING.
088300      WRITE REPORT-RECORD.
088400      MOVE SPACES TO REPORT-RECORD.
088500      IF WS-SUB1 > 0
088600          STRING 'HOLDER: ' DELIMITED BY SIZE
088700                 CLT-NAME(WS-SUB1) DELIMITED BY SIZE
088800                 INTO REPORT-RECORD
088900          END-STRING
089000      ELSE
089100          MOVE 'HOLDER: *** NOT ON FILE ***' TO REPORT-RECORD
089200      END-IF.
089300      WRITE REPORT-RECORD.
089400      MOVE ACX-BALANCE(WS-SUB3) TO WS-EDIT-AMOUNT.
089500      MOVE SPACES TO REPORT-RECORD.
089600      STRING 'BALANCE: ' DELIMITED BY SIZE
089700             WS-EDIT-AMOUNT DELIMITED BY SIZE
089800             INTO REPORT-RECORD
089900      END-STRING.
090000      WRITE REPORT-RECORD.
090100      IF ACX-IS-INVESTMENT(WS-SUB3)
090200          COMPUTE WS-EDIT-PCT ROUNDED =
090300                  ACX-INTEREST-RATE(WS-SUB3) * 100
090400          MOVE SPACES TO REPORT-RECORD
090500          STRING 'Base Annual Interest Rate: ' DELIMITED BY SIZE
090600                 WS-EDIT-PCT          DELIMITED BY SIZE
090700                 '%'                  DELIMITED BY SIZE
090800                 INTO REPORT-RECORD
090900          END-STRING
091000          WRITE REPORT-RECORD
091100          IF ACX-INV-COUNT(WS-SUB3) > 0
091200              MOVE '--- Current Investments ---' TO REPORT-RECORD
091300              WRITE REPORT-RECORD
091400          END-IF
091500          MOVE 1 TO WS-SUB2
091600          PERFORM 2630-PRINT-ONE-INVESTMENT
091700              VARYING WS-SUB2 FROM 1 BY 1
091800              UNTIL WS-SUB2 > ACX-INV-COUNT(WS-SUB3)
091900      END-IF.
092000      MOVE WS-SUB3 TO WS-SUB1.
092100 
092200  2620-PRINT-HISTORY.
092300      MOVE 1 TO WS-SUB2.
092400      PERFORM 2621-PRINT-IF-MATCHING-ACCT
092500          VARYING WS-SUB2 FROM 1 BY 1
092600          UNTIL WS-SUB2 > WS-TXN-COUNT.
092700 
092800  2621-PRINT-IF-MATCHING-ACCT.
092900      IF TXX-ACCT-NUMBER(WS-SUB2) = ACX-NUMBER(WS-SUB1)
093000          PERFORM 2900-FORMAT-JOURNAL-LINE
093100          WRITE REPORT-RECORD
093200      END-IF.
093300 
093400* WS-SUB3/WS-SUB1 HOLD ACCOUNT AND INVESTMENT SLOT ON ENTRY -
093500* 2510 USES THE SAME TWO SUBSCRIPTS, SO NO SAVE/RESTORE NEEDED
093600* HERE.
093700  2630-PRINT-ONE-INVESTMENT.
093800      MOVE WS-SUB3 TO WS-SUB1.
093900      PERFORM 2510-COMPUTE-CURRENT-VALUE.
094000      MOVE ACX-INV-PRINCIPAL(WS-SUB3,WS-SUB2) TO WS-EDIT-AMOUNT2.
094100      MOVE WS-INV-CURRENT-VALUE TO WS-EDIT-AMOUNT.
094200      COMPUTE WS-EDIT-PCT ROUNDED =
094300              ACX-INV-RATE(WS-SUB3,WS-SUB2) * 100.
094400      MOVE SPACES TO REPORT-RECORD.
094500      MOVE 1 TO WS-STR-PTR.
094600      STRING '   ' DELIMITED BY SIZE
094700             ACX-INV-NAME(WS-SUB3,WS-SUB2) DELIMITED BY SIZE
094800             ': Initial $' DELIMITED BY SIZE
094900             WS-EDIT-AMOUNT2 DELIMITED BY SIZE
095000             ', Current $' DELIMITED BY SIZE
095100             WS-EDIT-AMOUNT DELIMITED BY SIZE
095200             ' (Rate: ' DELIMITED BY SIZE
095300             WS-EDIT-PCT DELIMITED BY SIZE
095400             '%)' DELIMITED BY SIZE
095500             INTO REPORT-RECORD
095600             WITH POINTER WS-STR-PTR
095700      END-STRING.
095800      WRITE REPORT-RECORD.
095900      MOVE WS-SUB3 TO WS-SUB1.
096000 
096100  2640-PRINT-ADMIT-CONFIRM.
096200      MOVE SPACES TO REPORT-RECORD.
096300      STRING '+++ CLIENT ADMITTED - CPF ' DELIMITED BY SIZE
096400             WS-CANON-CPF               DELIMITED BY SIZE
096500             ' - '                      DELIMITED BY SIZE
096600             OAC-NAME                   DELIMITED BY SIZE
096700             INTO REPORT-RECORD
096800      END-STRING.
096900      WRITE REPORT-RECORD.
097000      MOVE SPACES TO REPORT-RECORD.
097100      STRING '    ADDRESS: ' DELIMITED BY SIZE
097200             WS-FORMATTED-ADDRESS DELIMITED BY SIZE
097300             INTO REPORT-RECORD
097400      END-STRING.
097500      WRITE REPORT-RECORD.
097600 
097700  2641-WARN-BAD-CEP.
097800      MOVE SPACES TO REPORT-RECORD.
097900      STRING '    WARNING - CEP NOT 8 DIGITS: '
098000                 DELIMITED BY SIZE
098100             OAC-CEP DELIMITED BY SIZE
098200             INTO REPORT-RECORD
098300      END-STRING.
098400      WRITE REPORT-RECORD.
098500 
098600  2642-WARN-BAD-STATE.
098700      MOVE SPACES TO REPORT-RECORD.
098800      STRING '    WARNING - STATE CODE NOT RECOGNIZED: '
098900                 DELIMITED BY SIZE
099000             OAC-STATE DELIMITED BY SIZE
099100             INTO REPORT-RECORD
099200      END-STRING.
099300      WRITE REPORT-RECORD.
099400 
099500******************************************************************
099600* CLIENT-REGISTRY - ADMIT A CLIENT AND ITS INITIAL ADDRESS.
099700* A BAD CEP OR UNRECOGNIZED STATE GETS A WARNING ON THE RUN
099800* REPORT BUT DOES NOT STOP THE ADMISSION - ONLY A BAD OR
099900* DUPLICATE CPF DOES THAT.
100000******************************************************************
100100  2700-ADMIT-CLIENT.
100200      MOVE OAC-CPF TO WS-CPF-HOLD.
100300      PERFORM 3110-VALIDATE-CPF.
100400      IF NOT WS-CPF-IS-VALID
100500          MOVE 'CPF IS NOT A VALID FORMAT' TO WS-ERROR-MSG
100600      ELSE
100700          PERFORM 3100-FIND-CLIENT-BY-CPF
100800          IF WS-SUB1 > 0
100900              MOVE 'CPF ALREADY ON FILE' TO WS-ERROR-MSG
101000          ELSE
101100              ADD 1 TO WS-CLIENT-COUNT
101200              MOVE WS-CANON-CPF
101300                   TO CLT-CPF(WS-CLIENT-COUNT)
101400              MOVE OAC-NAME
101500                   TO CLT-NAME(WS-CLIENT-COUNT)
101600              MOVE 'Y' TO CLT-IN-USE(WS-CLIENT-COUNT)
101700              ADD 1 TO WS-ADDRESS-COUNT
101800              MOVE WS-CANON-CPF
101900                   TO ADX-CPF(WS-ADDRESS-COUNT)
102000              MOVE OAC-STREET
102100                   TO ADX-STREET(WS-ADDRESS-COUNT)
102200              MOVE SPACES
102300                   TO ADX-HOUSE-NUMBER(WS-ADDRESS-COUNT)
102400              MOVE SPACES
102500                   TO ADX-COMPLEMENT(WS-ADDRESS-COUNT)
102600              MOVE SPACES
102700                   TO ADX-NEIGHBORHOOD(WS-ADDRESS-COUNT)
102800              MOVE OAC-CITY
102900                   TO ADX-CITY(WS-ADDRESS-COUNT)
103000              MOVE OAC-STATE
103100                   TO ADX-STATE(WS-ADDRESS-COUNT)
103200              MOVE OAC-CEP
103300                   TO ADX-CEP(WS-ADDRESS-COUNT)
103400              MOVE 'RESIDENTIAL'
103500                   TO ADX-TYPE(WS-ADDRESS-COUNT)
103600              MOVE 'MAIN'
103700                   TO ADX-LOCATION-TYPE(WS-ADDRESS-COUNT)
103800              MOVE 'Y' TO ADX-IN-USE(WS-ADDRESS-COUNT)
103900              MOVE OAC-CEP TO WS-CEP-HOLD
104000              PERFORM 3120-VALIDATE-CEP
104100              IF NOT WS-CEP-IS-VALID
104200                  PERFORM 2641-WARN-BAD-CEP
104300              END-IF
104400              MOVE OAC-STATE TO WS-LOOKUP-STATE-CODE
104500              PERFORM 3130-LOOKUP-STATE
104600              IF NOT WS-STATE-IS-VALID
104700                  PERFORM 2642-WARN-BAD-STATE
104800              END-IF
104900              MOVE WS-ADDRESS-COUNT TO WS-SUB1
105000              PERFORM 3200-FORMAT-ADDRESS
105100              PERFORM 2640-PRINT-ADMIT-CONFIRM
105200              MOVE 'Y' TO WS-OPER-OK
105300          END-IF
105400      END-IF.
105500 
105600* SEQUENTIAL ACCOUNT NUMBERING - ACCOUNT NUMBERS ARE NEVER
105700* REUSED, SO THE NEXT NUMBER IS SIMPLY ONE PAST THE HIGH-WATER
105800* MARK IN WS-ACCOUNT-COUNT.
105900  2800-OPEN-ACCOUNT.
106000      MOVE OOA-CPF TO WS-CPF-HOLD.
106100      PERFORM 3110-VALIDATE-CPF.
106200      IF NOT WS-CPF-IS-VALID
106300          MOVE 'CPF IS NOT A VALID FORMAT' TO WS-ERROR-MSG
106400      ELSE
106500          PERFORM 3100-FIND-CLIENT-BY-CPF
106600          IF WS-SUB1 = 0
106700              MOVE 'CLIENT NOT ON FILE' TO WS-ERROR-MSG
106800          ELSE
106900              IF OOA-ACCT-TYPE NOT = 'SIMPLE' AND
107000                 OOA-ACCT-TYPE NOT = 'INVESTMENT'
107100                  MOVE 'ACCOUNT TYPE MUST BE SIMPLE/INVEST'
107200                       TO WS-ERROR-MSG
107300              ELSE
107400                  ADD 1 TO WS-ACCOUNT-COUNT
107500                  MOVE WS-ACCOUNT-COUNT
107600                       TO ACX-NUMBER(WS-ACCOUNT-COUNT)
107700                  MOVE 'Mogi Guacu'
107800                       TO ACX-AGENCY(WS-ACCOUNT-COUNT)
107900                  MOVE 0 TO ACX-BALANCE(WS-ACCOUNT-COUNT)
108000                  MOVE WS-CANON-CPF
108100                       TO ACX-CPF(WS-ACCOUNT-COUNT)
108200                  MOVE OOA-ACCT-TYPE
108300                       TO ACX-TYPE(WS-ACCOUNT-COUNT)
108400                  IF OOA-ACCT-TYPE = 'INVESTMENT'
108500                      MOVE 0.05
108600                        TO ACX-INTEREST-RATE(WS-ACCOUNT-COUNT)
108700                  ELSE
108800                      MOVE 0
108900                        TO ACX-INTEREST-RATE(WS-ACCOUNT-COUNT)
109000                  END-IF
109100                  MOVE WS-RUN-DATE
109200                       TO ACX-OPEN-DATE(WS-ACCOUNT-COUNT)
109300                  MOVE 'Y'
109400                       TO ACX-IN-USE(WS-ACCOUNT-COUNT)
109500                  MOVE 0
109600                       TO ACX-INV-COUNT(WS-ACCOUNT-COUNT)
109700                  MOVE 'Y' TO WS-OPER-OK
109800              END-IF
109900          END-IF
110000      END-IF.
110100 
110200******************************************************************
110300* TRANSACTION-JOURNAL - FORMAT AND APPEND.
110400******************************************************************
110500* BUILDS ONE PRINT LINE FOR A JOURNAL ENTRY ALREADY IN WS-SUB2
110600* OF WS-TXN-TABLE, INTO REPORT-RECORD.  USES THE EXACT-LENGTH
110700* TABLE (NOT DELIMITED BY SPACE) SO DESCRIPTIONS WITH EMBEDDED
110800* BLANKS LIKE 'INTEREST EARNED' PRINT IN FULL.
110900  2900-FORMAT-JOURNAL-LINE.
111000      PERFORM 3900-FIND-TXN-TYPE-SUB.
111100      IF TXX-AMOUNT(WS-SUB2) < 0
111200          COMPUTE WS-EDIT-AMOUNT = TXX-AMOUNT(WS-SUB2) * -1
111300      ELSE
111400          MOVE TXX-AMOUNT(WS-SUB2) TO WS-EDIT-AMOUNT
111500      END-IF.
111600      MOVE SPACES TO REPORT-RECORD.
111700      MOVE 1 TO WS-STR-PTR.
111800      STRING '[' DELIMITED BY SIZE
111900             TXX-DATE(WS-SUB2) DELIMITED BY SIZE
112000             '] ' DELIMITED BY SIZE
112100             INTO REPORT-RECORD
112200             WITH POINTER WS-STR-PTR
112300      END-STRING.
112400      STRING TXN-DESC-ENTRY(WS-TXN-DESC-SUB)
112500                (1:WS-TXN-DESC-LEN(WS-TXN-DESC-SUB))
112600                   DELIMITED BY SIZE
112700             ': $' DELIMITED BY SIZE
112800             WS-EDIT-AMOUNT DELIMITED BY SIZE
112900             INTO REPORT-RECORD
113000             WITH POINTER WS-STR-PTR
113100      END-STRING.
113200      IF TXX-IS-TRANSFER(WS-SUB2)
113300          STRING ' TO ACCOUNT #' DELIMITED BY SIZE
113400                 TXX-DEST-ACCT(WS-SUB2) DELIMITED BY SIZE
113500                 INTO REPORT-RECORD
113600                 WITH POINTER WS-STR-PTR
113700          END-STRING
113800      END-IF.
113900 
114000* GENERIC APPEND - CALLER LOADS WS-JRN-ACCT/TYPE/AMOUNT/DEST
114100* BEFORE PERFORMING THIS PARAGRAPH.
114200  2950-APPEND-JOURNAL.
114300      ADD 1 TO WS-TXN-COUNT.
114400      MOVE WS-JRN-ACCT   TO TXX-ACCT-NUMBER(WS-TXN-COUNT).
114500      MOVE WS-JRN-TYPE   TO TXX-TYPE(WS-TXN-COUNT).
114600      MOVE WS-JRN-AMOUNT TO TXX-AMOUNT(WS-TXN-COUNT).
114700      MOVE WS-RUN-DATE   TO TXX-DATE(WS-TXN-COUNT).
114800      MOVE WS-JRN-DEST   TO TXX-DEST-ACCT(WS-TXN-COUNT).
114900 
115000******************************************************************
115100* CLIENT-REGISTRY LOOKUP AND VALIDATION HELPERS.
115200******************************************************************
115300* ON ENTRY: WS-CANON-CPF.  ON EXIT: WS-SUB1 = CLIENT SLOT, OR
115400* ZERO IF NOT FOUND.  WS-SUB3 IS THIS PARAGRAPH'S OWN LOOP
115500* VARIABLE SO A CALLER'S WS-SUB1/WS-SUB2 ARE NEVER DISTURBED
115600* EXCEPT FOR THE RESULT ITSELF.
115700  3100-FIND-CLIENT-BY-CPF.
115800      MOVE 0 TO WS-SUB1.
115900      MOVE 1 TO WS-SUB3.
116000      PERFORM 3101-CHECK-CLIENT-CPF
116100          VARYING WS-SUB3 FROM 1 BY 1
116200          UNTIL WS-SUB3 > WS-CLIENT-COUNT OR WS-SUB1 > 0.
116300 
116400  3101-CHECK-CLIENT-CPF.
116500      IF CLT-SLOT-USED(WS-SUB3)
116600         AND CLT-CPF(WS-SUB3) = WS-CANON-CPF
116700          MOVE WS-SUB3 TO WS-SUB1
116800      END-IF.
116900 
117000* ON ENTRY: WS-CPF-HOLD (11 OR 14 CHARS).  ON EXIT:
117100* WS-CPF-IS-VALID AND, WHEN VALID, WS-CANON-CPF (11 DIGITS).
117200  3110-VALIDATE-CPF.
117300      MOVE 'N' TO WS-CPF-VALID.
117400      MOVE SPACES TO WS-CANON-CPF.
117500      MOVE WS-CPF-HOLD TO WS-TRIM-SOURCE.
117600      MOVE 14 TO WS-TRIM-MAXLEN.
117700      PERFORM 3210-TRIM-LENGTH.
117800      IF WS-TRIM-RESULT-LEN = 11
117900          IF WS-CPF-HOLD(1:11) IS NUMERIC
118000              MOVE WS-CPF-HOLD(1:11) TO WS-CANON-CPF
118100              MOVE 'Y' TO WS-CPF-VALID
118200          END-IF
118300      ELSE
118400          IF WS-TRIM-RESULT-LEN = 14
118500              IF WS-CPF-HOLD(4:1) = '.' AND
118600                 WS-CPF-HOLD(8:1) = '.' AND
118700                 WS-CPF-HOLD(12:1) = '-' AND
118800                 WS-CPF-HOLD(1:3) IS NUMERIC AND
118900                 WS-CPF-HOLD(5:3) IS NUMERIC AND
119000                 WS-CPF-HOLD(9:3) IS NUMERIC AND
119100                 WS-CPF-HOLD(13:2) IS NUMERIC
119200                  STRING WS-CPF-HOLD(1:3)  DELIMITED BY SIZE
119300                         WS-CPF-HOLD(5:3)  DELIMITED BY SIZE
119400                         WS-CPF-HOLD(9:3)  DELIMITED BY SIZE
119500                         WS-CPF-HOLD(13:2) DELIMITED BY SIZE
119600                         INTO WS-CANON-CPF
119700                  END-STRING
119800                  MOVE 'Y' TO WS-CPF-VALID
119900              END-IF
120000          END-IF
120100      END-IF.
120200 
120300* ON ENTRY: WS-CEP-HOLD (9 CHARS).  ON EXIT: WS-CEP-IS-VALID
120400* IFF EXACTLY 8 DIGITS WERE FOUND AMONG THE 9 POSITIONS.
120500  3120-VALIDATE-CEP.
120600      MOVE 'N' TO WS-CEP-VALID.
120700      MOVE SPACES TO WS-CEP-DIGITS.
120800      MOVE 0 TO WS-SUB3.
120900      MOVE 1 TO WS-SUB1.
121000      PERFORM 3121-COPY-CEP-DIGIT
121100          VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 9.
121200      IF WS-SUB3 = 8
121300          MOVE 'Y' TO WS-CEP-VALID
121400      END-IF.
121500 
121600* COUNTS EVERY DIGIT SEEN, NOT JUST THE FIRST 8, SO A
121700* 9-DIGIT CEP WITH NO SEPARATOR FAILS THE = 8 TEST IN 3120
121800* INSTEAD OF LOOKING LIKE AN EXACT MATCH - PR00419.
121900  3121-COPY-CEP-DIGIT.
122000      MOVE WS-CEP-HOLD(WS-SUB1:1) TO WS-CEP-CHAR.
122100      IF WS-CEP-CHAR IS NUMERIC
122200          ADD 1 TO WS-SUB3
122300          IF WS-SUB3 < 9
122400              MOVE WS-CEP-CHAR TO WS-CEP-DIGITS(WS-SUB3:1)
122500          END-IF
122600      END-IF.
122700 
122800* ON ENTRY: WS-LOOKUP-STATE-CODE.  ON EXIT: WS-STATE-IS-VALID
122900* AND, WHEN VALID, WS-STATE-NAME.
123000  3130-LOOKUP-STATE.
123100      MOVE 'N' TO WS-STATE-VALID.
123200      MOVE SPACES TO WS-STATE-NAME.
123300      MOVE 1 TO WS-SUB3.
123400      PERFORM 3131-CHECK-STATE-CODE
123500          VARYING WS-SUB3 FROM 1 BY 1
123600          UNTIL WS-SUB3 > 27 OR WS-STATE-IS-VALID.
123700 
123800  3131-CHECK-STATE-CODE.
123900      IF STT-CODE(WS-SUB3) = WS-LOOKUP-STATE-CODE
124000          MOVE STT-NAME(WS-SUB3) TO WS-STATE-NAME
124100          MOVE 'Y' TO WS-STATE-VALID
124200      END-IF.
124300 
124400* ON ENTRY: WS-SUB1 = ACCOUNT NUMBER.  ON EXIT: WS-SUB1 = SAME
124500* NUMBER IF A VALID IN-USE SLOT, OTHERWISE ZERO.  ACCOUNT
124600* NUMBER DOUBLES AS THE TABLE SUBSCRIPT SINCE NUMBERS ARE
124700* HANDED OUT SEQUENTIALLY AND NEVER REUSED, SO THIS IS A
124800* BOUNDS CHECK, NOT A SEARCH.
124900  3160-FIND-ACCOUNT-BY-NUMBER.
125000      IF WS-SUB1 = 0 OR WS-SUB1 > WS-ACCOUNT-COUNT
125100          MOVE 0 TO WS-SUB1
125200      ELSE
125300          IF NOT ACX-SLOT-USED(WS-SUB1)
125400              MOVE 0 TO WS-SUB1
125500          END-IF
125600      END-IF.
125700 
125800* ON ENTRY: WS-SUB1 = ACCOUNT SLOT, OIV-INV-NAME = NAME SOUGHT.
125900* ON EXIT: WS-SUB2 = INVESTMENT SLOT WITHIN THAT ACCOUNT, OR
126000* ZERO IF NOT FOUND.
126100  3170-FIND-INVESTMENT-BY-NAME.
126200      MOVE 0 TO WS-SUB2.
126300      MOVE 1 TO WS-SHIFT-IDX.
126400      PERFORM 3171-CHECK-INVESTMENT-NAME
126500          VARYING WS-SHIFT-IDX FROM 1 BY 1
126600          UNTIL WS-SHIFT-IDX > ACX-INV-COUNT(WS-SUB1)
126700                 OR WS-SUB2 > 0.
126800 
126900  3171-CHECK-INVESTMENT-NAME.
127000      IF ACX-INV-NAME(WS-SUB1,WS-SHIFT-IDX) = OIV-INV-NAME
127100          MOVE WS-SHIFT-IDX TO WS-SUB2
127200      END-IF.
127300 
127400* ON ENTRY: WS-SUB1 = ACCOUNT SLOT, WS-SUB2 = INVESTMENT SLOT
127500* TO REMOVE.  SHIFTS EVERY LATER ENTRY DOWN ONE AND SHRINKS
127600* THE COUNT.
127700  3180-REMOVE-INVESTMENT.
127800      MOVE WS-SUB2 TO WS-SHIFT-IDX.
127900      PERFORM 3181-SHIFT-INVESTMENT-DOWN
128000          VARYING WS-SHIFT-IDX FROM WS-SUB2 BY 1
128100          UNTIL WS-SHIFT-IDX >= ACX-INV-COUNT(WS-SUB1).
128200      SUBTRACT 1 FROM ACX-INV-COUNT(WS-SUB1).
128300 
128400  3181-SHIFT-INVESTMENT-DOWN.
128500      MOVE ACX-INV-NAME(WS-SUB1,WS-SHIFT-IDX + 1)
128600        TO ACX-INV-NAME(WS-SUB1,WS-SHIFT-IDX).
128700      MOVE ACX-INV-PRINCIPAL(WS-SUB1,WS-SHIFT-IDX + 1)
128800        TO ACX-INV-PRINCIPAL(WS-SUB1,WS-SHIFT-IDX).
128900      MOVE ACX-INV-RATE(WS-SUB1,WS-SHIFT-IDX + 1)
129000        TO ACX-INV-RATE(WS-SUB1,WS-SHIFT-IDX).
129100      MOVE ACX-INV-MONTHS(WS-SUB1,WS-SHIFT-IDX + 1)
129200        TO ACX-INV-MONTHS(WS-SUB1,WS-SHIFT-IDX).
129300 
129400* BUILDS WS-FORMATTED-ADDRESS FROM THE ADDRESS SLOT IN WS-SUB1,
129500* APPENDING EACH OPTIONAL PART ONLY WHEN IT HAS NON-BLANK
129600* CONTENT (CHECKED BY 3210-TRIM-LENGTH SO EMBEDDED BLANKS IN
129700* STREET/CITY/NEIGHBORHOOD NAMES SURVIVE).
129800  3200-FORMAT-ADDRESS.
129900      MOVE SPACES TO WS-FORMATTED-ADDRESS.
130000      MOVE 1 TO WS-STR-PTR.
130100      MOVE ADX-STREET(WS-SUB1) TO WS-TRIM-SOURCE.
130200      MOVE 40 TO WS-TRIM-MAXLEN.
130300      PERFORM 3210-TRIM-LENGTH.
130400      IF WS-TRIM-RESULT-LEN > 0
130500          STRING WS-TRIM-SOURCE(1:WS-TRIM-RESULT-LEN)
130600                     DELIMITED BY SIZE
130700                 INTO WS-FORMATTED-ADDRESS
130800                 WITH POINTER WS-STR-PTR
130900          END-STRING
131000      END-IF.
131100      MOVE ADX-HOUSE-NUMBER(WS-SUB1) TO WS-TRIM-SOURCE.
131200      MOVE 10 TO WS-TRIM-MAXLEN.
131300      PERFORM 3210-TRIM-LENGTH.
131400      IF WS-TRIM-RESULT-LEN > 0
131500          STRING ', ' DELIMITED BY SIZE
131600                 WS-TRIM-SOURCE(1:WS-TRIM-RESULT-LEN)
131700                     DELIMITED BY SIZE
131800                 INTO WS-FORMATTED-ADDRESS
131900                 WITH POINTER WS-STR-PTR
132000          END-STRING
132100      END-IF.
132200      MOVE ADX-COMPLEMENT(WS-SUB1) TO WS-TRIM-SOURCE.
132300      MOVE 20 TO WS-TRIM-MAXLEN.
132400      PERFORM 3210-TRIM-LENGTH.
132500      IF WS-TRIM-RESULT-LEN > 0
132600          STRING ', ' DELIMITED BY SIZE
132700                 WS-TRIM-SOURCE(1:WS-TRIM-RESULT-LEN)
132800                     DELIMITED BY SIZE
132900                 INTO WS-FORMATTED-ADDRESS
133000                 WITH POINTER WS-STR-PTR
133100          END-STRING
133200      END-IF.
133300      MOVE ADX-NEIGHBORHOOD(WS-SUB1) TO WS-TRIM-SOURCE.
133400      MOVE 30 TO WS-TRIM-MAXLEN.
133500      PERFORM 3210-TRIM-LENGTH.
133600      IF WS-TRIM-RESULT-LEN > 0
133700          STRING ' - ' DELIMITED BY SIZE
133800                 WS-TRIM-SOURCE(1:WS-TRIM-RESULT-LEN)
133900                     DELIMITED BY SIZE
134000                 INTO WS-FORMATTED-ADDRESS
134100                 WITH POINTER WS-STR-PTR
134200          END-STRING
134300      END-IF.
134400      MOVE ADX-CITY(WS-SUB1) TO WS-TRIM-SOURCE.
134500      MOVE 30 TO WS-TRIM-MAXLEN.
134600      PERFORM 3210-TRIM-LENGTH.
134700      IF WS-TRIM-RESULT-LEN > 0
134800          STRING ', ' DELIMITED BY SIZE
134900                 WS-TRIM-SOURCE(1:WS-TRIM-RESULT-LEN)
135000                     DELIMITED BY SIZE
135100                 INTO WS-FORMATTED-ADDRESS
135200                 WITH POINTER WS-STR-PTR
135300          END-STRING
135400      END-IF.
135500      STRING '/' DELIMITED BY SIZE
135600             ADX-STATE(WS-SUB1) DELIMITED BY SIZE
135700             ' - CEP: ' DELIMITED BY SIZE
135800             ADX-CEP(WS-SUB1) DELIMITED BY SIZE
135900             INTO WS-FORMATTED-ADDRESS
136000             WITH POINTER WS-STR-PTR
136100      END-STRING.
136200 
136300* GENERIC TRAILING-BLANK TRIM.  ON ENTRY: WS-TRIM-SOURCE,
136400* WS-TRIM-MAXLEN.  ON EXIT: WS-TRIM-RESULT-LEN.
136500  3210-TRIM-LENGTH.
136600      MOVE WS-TRIM-MAXLEN TO WS-TRIM-RESULT-LEN.
136700      PERFORM 3211-BACK-UP-ONE-SPACE
136800          UNTIL WS-TRIM-RESULT-LEN = 0 OR
136900                WS-TRIM-SOURCE(WS-TRIM-RESULT-LEN:1)
137000                    NOT = SPACE.
137100 
137200  3211-BACK-UP-ONE-SPACE.
137300      SUBTRACT 1 FROM WS-TRIM-RESULT-LEN.
137400 
137500* ON ENTRY: TXX-TYPE(WS-SUB2).  ON EXIT: WS-TXN-DESC-SUB.
137600  3900-FIND-TXN-TYPE-SUB.
137700      EVALUATE TRUE
137800          WHEN TXX-IS-DEPOSIT(WS-SUB2)
137900              MOVE 1 TO WS-TXN-DESC-SUB
138000          WHEN TXX-IS-WITHDRAWAL(WS-SUB2)
138100              MOVE 2 TO WS-TXN-DESC-SUB
138200          WHEN TXX-IS-TRANSFER(WS-SUB2)
138300              MOVE 3 TO WS-TXN-DESC-SUB
138400          WHEN TXX-IS-INTEREST(WS-SUB2)
138500              MOVE 4 TO WS-TXN-DESC-SUB
138600          WHEN TXX-IS-FEE(WS-SUB2)
138700              MOVE 5 TO WS-TXN-DESC-SUB
138800      END-EVALUATE.
138900 
139000******************************************************************
139100* END-OF-RUN TOTALS AND SAVE-BACK OF ALL FOUR MASTERS.
139200******************************************************************
139300  850-REPORT-OPER-STATS.
139400      MOVE SPACES TO REPORT-RECORD.
139500      MOVE WS-OPER-READ-COUNT TO WS-EDIT-AMOUNT.
139600      STRING 'OPERATIONS READ: ' DELIMITED BY SIZE
139700             WS-EDIT-AMOUNT     DELIMITED BY SIZE
139800             INTO REPORT-RECORD
139900      END-STRING.
140000      WRITE REPORT-RECORD.
140100      MOVE SPACES TO REPORT-RECORD.
140200      MOVE WS-OPER-BAD-COUNT TO WS-EDIT-AMOUNT.
140300      STRING 'OPERATIONS REJECTED: ' DELIMITED BY SIZE
140400             WS-EDIT-AMOUNT        DELIMITED BY SIZE
140500             INTO REPORT-RECORD
140600      END-STRING.
140700      WRITE REPORT-RECORD.
140800 
140900  895-OPEN-SAVE-FILES.
141000      OPEN OUTPUT CLIENTS-FILE
141100                  ACCOUNTS-FILE
141200                  INVESTMENTS-FILE
141300                  TRANSACTIONS-FILE.
141400 
141500* SAVE IS TWO FULL PASSES - EVERY CLIENT, THEN EVERY ADDRESS -
141600* NOT INTERLEAVED, SINCE THE TWO KINDS SHARE ONE PHYSICAL SLOT
141700* SHAPE BUT ARE KEPT IN SEPARATE IN-CORE TABLES.
141800  900-SAVE-CLIENTS.
141900      MOVE 1 TO WS-SUB1.
142000      PERFORM 901-WRITE-ONE-CLIENT
142100          VARYING WS-SUB1 FROM 1 BY 1
142200          UNTIL WS-SUB1 > WS-CLIENT-COUNT.
142300      MOVE 1 TO WS-SUB1.
142400      PERFORM 902-WRITE-ONE-ADDRESS
142500          VARYING WS-SUB1 FROM 1 BY 1
142600          UNTIL WS-SUB1 > WS-ADDRESS-COUNT.
142700 
142800  901-WRITE-ONE-CLIENT.
142900      IF CLT-SLOT-USED(WS-SUB1)
143000          MOVE SPACES TO CLI-FILE-RECORD
143100          MOVE 'CLIENT ' TO CLI-TYPE-TAG
143200          MOVE CLT-NAME(WS-SUB1) TO CLI-NAME
143300          MOVE CLT-CPF(WS-SUB1)  TO CLI-CPF
143400          WRITE CLI-REC-FD FROM CLI-FILE-RECORD
143500      END-IF.
143600 
143700  902-WRITE-ONE-ADDRESS.
143800      IF ADX-SLOT-USED(WS-SUB1)
143900          MOVE SPACES TO CLI-FILE-RECORD
144000          MOVE 'ADDRESS' TO ADR-TYPE-TAG
144100          MOVE ADX-CPF(WS-SUB1)          TO ADR-CPF
144200          MOVE ADX-STREET(WS-SUB1)       TO ADR-STREET
144300          MOVE ADX-HOUSE-NUMBER(WS-SUB1) TO ADR-HOUSE-NUMBER
144400          MOVE ADX-COMPLEMENT(WS-SUB1)   TO ADR-COMPLEMENT
144500          MOVE ADX-NEIGHBORHOOD(WS-SUB1) TO ADR-NEIGHBORHOOD
144600          MOVE ADX-CITY(WS-SUB1)         TO ADR-CITY
144700          MOVE ADX-STATE(WS-SUB1)        TO ADR-STATE
144800          MOVE ADX-CEP(WS-SUB1)          TO ADR-CEP
144900          MOVE ADX-TYPE(WS-SUB1)         TO ADR-TYPE
145000          MOVE ADX-LOCATION-TYPE(WS-SUB1)
145100               TO ADR-LOCATION-TYPE
145200          WRITE CLI-REC-FD FROM CLI-FILE-RECORD
145300      END-IF.
145400 
145500  910-SAVE-ACCOUNTS.
145600      MOVE 1 TO WS-SUB1.
145700      PERFORM 911-WRITE-ONE-ACCOUNT
145800          VARYING WS-SUB1 FROM 1 BY 1
145900          UNTIL WS-SUB1 > WS-ACCOUNT-COUNT.
146000 
146100  911-WRITE-ONE-ACCOUNT.
146200      IF ACX-SLOT-USED(WS-SUB1)
146300          MOVE SPACES TO ACT-FILE-RECORD
146400          MOVE ACX-NUMBER(WS-SUB1)        TO ACT-NUMBER
146500          MOVE ACX-AGENCY(WS-SUB1)        TO ACT-AGENCY
146600          MOVE ACX-BALANCE(WS-SUB1)       TO ACT-BALANCE
146700          MOVE ACX-CPF(WS-SUB1)           TO ACT-CPF
146800          MOVE ACX-TYPE(WS-SUB1)          TO ACT-TYPE
146900          MOVE ACX-INTEREST-RATE(WS-SUB1) TO ACT-INTEREST-RATE
147000          MOVE ACX-OPEN-DATE(WS-SUB1)     TO ACT-OPEN-DATE
147100          WRITE ACT-REC-FD FROM ACT-FILE-RECORD
147200      END-IF.
147300 
147400  920-SAVE-INVESTMENTS.
147500      MOVE 1 TO WS-SUB1.
147600      PERFORM 921-WRITE-ACCOUNT-INVESTMENTS
147700          VARYING WS-SUB1 FROM 1 BY 1
147800          UNTIL WS-SUB1 > WS-ACCOUNT-COUNT.
147900 
148000  921-WRITE-ACCOUNT-INVESTMENTS.
148100      IF ACX-SLOT-USED(WS-SUB1)
148200          MOVE 1 TO WS-SUB2
148300          PERFORM 922-WRITE-ONE-INVESTMENT
148400              VARYING WS-SUB2 FROM 1 BY 1
148500              UNTIL WS-SUB2 > ACX-INV-COUNT(WS-SUB1)
148600      END-IF.
148700 
148800  922-WRITE-ONE-INVESTMENT.
148900      MOVE SPACES TO INV-FILE-RECORD.
149000      MOVE ACX-NUMBER(WS-SUB1) TO INV-ACCT-NUMBER.
149100      MOVE ACX-INV-NAME(WS-SUB1,WS-SUB2)      TO INV-NAME.
149200      MOVE ACX-INV-PRINCIPAL(WS-SUB1,WS-SUB2)
149300           TO INV-PRINCIPAL.
149400      MOVE ACX-INV-RATE(WS-SUB1,WS-SUB2)
149500           TO INV-ANNUAL-RATE.
149600      MOVE ACX-INV-MONTHS(WS-SUB1,WS-SUB2)
149700           TO INV-MONTHS-ELAPSED.
149800      WRITE INV-REC-FD FROM INV-FILE-RECORD.
149900 
150000  930-SAVE-TRANSACTIONS.
150100      MOVE 1 TO WS-SUB1.
150200      PERFORM 931-WRITE-ONE-TRANSACTION
150300          VARYING WS-SUB1 FROM 1 BY 1
150400          UNTIL WS-SUB1 > WS-TXN-COUNT.
150500 
150600  931-WRITE-ONE-TRANSACTION.
150700      MOVE SPACES TO TXN-FILE-RECORD.
150800      MOVE TXX-ACCT-NUMBER(WS-SUB1) TO TXN-ACCT-NUMBER.
150900      MOVE TXX-TYPE(WS-SUB1)        TO TXN-TYPE.
151000      MOVE TXX-AMOUNT(WS-SUB1)      TO TXN-AMOUNT.
151100      MOVE TXX-DATE(WS-SUB1)        TO TXN-DATE.
151200      MOVE TXX-DEST-ACCT(WS-SUB1)   TO TXN-DEST-ACCT.
151300      WRITE TXN-REC-FD FROM TXN-FILE-RECORD.
151400 
151500  990-CLOSE-FILES.
151600      CLOSE CLIENTS-FILE
151700            ACCOUNTS-FILE
151800            INVESTMENTS-FILE
151900            TRANSACTIONS-FILE
152000            OPERATIONS-FILE
152100            REPORT-FILE.
152200 
