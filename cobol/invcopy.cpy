000100***************************************************************
000200* INVCOPY - INVESTMENT MASTER RECORD
000300* LICENSED MATERIALS - PROPERTY OF POTATO'S BANK DATA CENTER
000400* ALL RIGHTS RESERVED
000500***************************************************************
000600* ONE ROW PER NAMED INVESTMENT.  AT LOAD TIME 760-LOAD-INVESTMENT
000700* NESTS EACH ROW INTO THE OWNING ACCOUNT'S ACX-INVESTMENT TABLE
000800* (ACTCOPY) WITHOUT TOUCHING THE BALANCE OR THE JOURNAL - THE
000900* MONEY ALREADY LEFT THE ACCOUNT WHEN THE INVESTMENT WAS MADE.
001000*                                                    DS 1991-03
001100***************************************************************
001200 01  INV-FILE-RECORD.
001300     05  INV-ACCT-NUMBER         PIC 9(06).
001400     05  INV-NAME                PIC X(20).
001500     05  INV-PRINCIPAL           PIC S9(9)V99.
001600     05  INV-ANNUAL-RATE         PIC 9(03)V9(06).
001700     05  INV-MONTHS-ELAPSED      PIC 9(04).
001800     05  FILLER                  PIC X(10)   VALUE SPACES.
